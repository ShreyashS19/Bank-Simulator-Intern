000100      **********************************************************
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. BANKRUN.
000400       AUTHOR. PETER B.
000500       INSTALLATION. PBS DATA PROCESSING.
000600       DATE-WRITTEN. 1987-05-11.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - INTERNAL BATCH RUN ONLY.
000900      **********************************************************
001000      *
001100      * Purpose: Main driver for the bank simulation batch run.
001200      *          REQUEST-FILE carries one of seven request types,
001300      *          same idea as TRANCODE-TYP on the old bankgiro
001400      *          reader - a customer onboard, an account open, a
001500      *          transaction post, a fund transfer, a transaction
001600      *          history query, or an operator register/login.
001700      *          Each request type gets its own pass over
001800      *          REQUEST-FILE, the same way the bankgiro reader
001900      *          re-opened BGMAXFIL for a second pass on the
002000      *          deposit and payment codes only. Accepted requests
002100      *          post to CUSTOMER-MASTER, ACCOUNT-MASTER, USER-
002200      *          MASTER and TRANSACTION-FILE; every request, good
002300      *          or bad, gets a line on RUNRPT, closing with a
002400      *          per-account balance section and control totals.
002500      *
002600      * CHANGE LOG
002700      * ----------
002800      * 1987-05-11  PB   Initial version - customer onboard and     CR0280
002900      *                  account open passes only.                 CR0280
003000      * 1987-08-06  BK   Added transaction-post and fund-transfer   CR0284
003100      *                  pass, insufficient-funds check.            CR0284
003200      * 1987-11-23  SS   Added transaction-history pass, walks the CR0289
003300      *                  in-core transaction table backwards.      CR0289
003400      * 1988-05-22  BK   Added user-register/login pass, CALLs      CR0250
003500      *                  BKUSRMT the same way pbs.cbl used to CALL CR0250
003600      *                  'customermenu' and 'servicemenu'.         CR0250
003700      * 1988-09-02  PB   Field edits moved out to BKEDIT so the     CR0257
003800      *                  same phone/aadhar/email checks are not    CR0257
003900      *                  copied five times in this program.        CR0257
004000      * 1990-11-08  SS   Run date now ACCEPTed once at start-up     CR0271
004100      *                  and passed to every edit call - avoids    CR0271
004200      *                  five separate date reads.                 CR0271
004300      * 1998-11-30  BK   Y2K: run date and DOB compares confirmed  CR0341
004400      *                  4-digit century end to end.               CR0341
004500      * 1999-02-08  PB   Y2K: control-total report heading date     CR0345
004600      *                  field widened from 6 to 8 digits.         CR0345
004700      * 2003-08-11  SS   Balance report now lists closed accounts  CR0405
004800      *                  too - auditor asked for the full book.    CR0405
004900      * 2011-09-14  PB   Widened in-core account and transaction   CR0522
005000      *                  tables to 2000 entries for the year-end   CR0522
005100      *                  volume run.                               CR0522
005200      **********************************************************
005300       ENVIRONMENT DIVISION.
005400      *---------------------------------------------------------
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT REQFILE ASSIGN TO REQFILE
006100               ORGANIZATION IS LINE SEQUENTIAL
006200               FILE STATUS IS WC-REQFILE-STATUS.
006300
006400           SELECT CUSTMSTR ASSIGN TO CUSTMSTR
006500               ORGANIZATION IS LINE SEQUENTIAL
006600               FILE STATUS IS WC-CUSTMSTR-STATUS.
006700
006800           SELECT ACCTMSTR ASSIGN TO ACCTMSTR
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS WC-ACCTMSTR-STATUS.
007100
007200           SELECT TXNFILE ASSIGN TO TXNFILE
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS WC-TXNFILE-STATUS.
007500
007600           SELECT RUNRPT ASSIGN TO RUNRPT
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS WC-RUNRPT-STATUS.
007900      **********************************************************
008000       DATA DIVISION.
008100      *---------------------------------------------------------
008200       FILE SECTION.
008300
008400       FD  REQFILE
008500           RECORD CONTAINS 200 CHARACTERS.
008600       01  REQFILE-RECORD.
008650           05  FILLER                 PIC X(200).
008700
008800       FD  CUSTMSTR
008900           RECORD CONTAINS 160 CHARACTERS.
009000           COPY COPYLIB-CUSTOMER.
009200
009300       FD  ACCTMSTR
009400           RECORD CONTAINS 120 CHARACTERS.
009500           COPY COPYLIB-ACCOUNT.
009700
009800       FD  TXNFILE
009900           RECORD CONTAINS 95 CHARACTERS.
010000           COPY COPYLIB-TRANSACT.
010200
010300       FD  RUNRPT
010400           RECORD CONTAINS 80 CHARACTERS.
010500       01  RUNRPT-RECORD.
010550           05  FILLER                 PIC X(80).
010600      **********************************************************
010700       WORKING-STORAGE SECTION.
010800
010900       01  WC-FILE-STATUS-FIELDS.
011000           05  WC-REQFILE-STATUS         PIC X(02) VALUE SPACE.
011100               88  REQFILE-OK                VALUE '00'.
011200               88  REQFILE-EOF               VALUE '10'.
011300           05  WC-CUSTMSTR-STATUS        PIC X(02) VALUE SPACE.
011350               88  CUSTMSTR-OK               VALUE '00'.
011380               88  CUSTMSTR-EOF              VALUE '10'.
011500           05  WC-ACCTMSTR-STATUS        PIC X(02) VALUE SPACE.
011600               88  ACCTMSTR-OK               VALUE '00'.
011700               88  ACCTMSTR-EOF              VALUE '10'.
011800           05  WC-TXNFILE-STATUS         PIC X(02) VALUE SPACE.
011900               88  TXNFILE-OK                VALUE '00'.
012000               88  TXNFILE-EOF               VALUE '10'.
012100           05  WC-RUNRPT-STATUS          PIC X(02) VALUE SPACE.
012200               88  RUNRPT-OK                 VALUE '00'.
012300
012400      *    working storage data for the reject/control-total group
012500           COPY COPYLIB-BKMSG.
012600
012700      *    print line layouts, COPYd once and re-used for every
012800      *    section of the report.
012900           COPY COPYLIB-RPTLINE.
013000
013100      *    typed request views, one 01-level per request code,
013200      *    same idea as the typed BGMAXFIL-POST records in the old
013300      *    bankgiro reader (START-POST-01, DEPOSIT-POST-15, etc).
013400           COPY COPYLIB-REQUEST.
013500
013600       77  WC-RUN-DATE                   PIC 9(08) VALUE ZERO.
013700
013800       01  WC-SEQUENCE-COUNTERS.
013900           05  W9-NEXT-CUSTOMER-SEQ      PIC S9(7) COMP VALUE ZERO.
014000           05  W9-NEXT-ACCOUNT-SEQ       PIC S9(7) COMP VALUE ZERO.
014100           05  W9-NEXT-TXN-SEQ           PIC S9(7) COMP VALUE ZERO.
014200
014300      *    in-core customer table - loaded whole at start-up the same
014320      *    way as the account and transaction tables below, then
014340      *    appended to as each customer is onboarded in pass 1, so
014360      *    the customer-must-exist and phone-linkage checks in
014380      *    pass 2 see this run's new customers too.
014390       01  WC-CUSTOMER-TABLE.
014392           05  WC-CUST-ENTRY OCCURS 2000 TIMES
014394                   INDEXED BY WX-CUST-IDX.
014396               10  WC-TBL-CUST-ID          PIC X(10).
014397               10  WC-TBL-CUST-PHONE       PIC X(10).
014398               10  WC-TBL-CUST-AADHAR      PIC X(12).
014399       77  W9-CUSTOMER-TABLE-COUNT       PIC S9(4) COMP VALUE ZERO.
014405
014410      *    in-core account table - loaded whole at start-up,
014420      *    re-written whole at the end of the account-post pass,
014500      *    searched by account id and by account number.
014600       01  WC-ACCOUNT-TABLE.
014700           05  WC-ACCT-ENTRY OCCURS 2000 TIMES
014800                   INDEXED BY WX-ACCT-IDX.
014900               10  WC-TBL-ACCT-ID          PIC X(10).
015000               10  WC-TBL-ACCT-CUST-ID     PIC X(10).
015100               10  WC-TBL-ACCT-BALANCE     PIC S9(13)V99 COMP-3.
015200               10  WC-TBL-ACCT-TYPE        PIC X(20).
015300               10  WC-TBL-ACCT-NAME        PIC X(30).
015400               10  WC-TBL-ACCT-NUMBER      PIC X(20).
015500               10  WC-TBL-ACCT-PHONE       PIC X(10).
015600               10  WC-TBL-ACCT-STATUS      PIC X(10).
015700       77  W9-ACCOUNT-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
015800
015900      *    in-core transaction table - appended to as each T or F
016000      *    request posts, walked backwards for the H (history)
016100      *    pass so the most recent posting prints first.
016200       01  WC-TXN-TABLE.
016300           05  WC-TXN-ENTRY OCCURS 2000 TIMES
016400                   INDEXED BY WX-TXN-IDX.
016500               10  WC-TBL-TXN-ID           PIC X(10).
016600               10  WC-TBL-TXN-ACCT-ID      PIC X(10).
016700               10  WC-TBL-TXN-AMOUNT       PIC S9(13)V99 COMP-3.
016800               10  WC-TBL-TXN-TYPE         PIC X(08).
016900               10  WC-TBL-TXN-MODE         PIC X(12).
017000               10  WC-TBL-TXN-SENDER       PIC X(20).
017100               10  WC-TBL-TXN-RECEIVER     PIC X(20).
017200       77  W9-TXN-TABLE-COUNT            PIC S9(4) COMP VALUE ZERO.
017300
017400      *    working fields for the >2-decimal-place amount check -
017500      *    packed field REDEFINED as straight digits so the third
017600      *    decimal can be picked off with DIVIDE/REMAINDER, same
017700      *    trick used for the ID-prefix checks in the copybooks.
017800       01  WC-AMOUNT-CHECK-VIEW.
017900           05  WC-AMOUNT-14-DIGITS       PIC 9(14) COMP-3.
018000       01  WC-AMOUNT-REDEFINE REDEFINES WC-AMOUNT-CHECK-VIEW.
018100           05  WC-AMOUNT-WHOLE-VIEW      PIC 9(11)V999 COMP-3.
018200       77  W9-AMOUNT-QUOTIENT            PIC S9(4) COMP VALUE ZERO.
018300       77  W9-AMOUNT-REMAINDER           PIC S9(4) COMP VALUE ZERO.
018400
018500      *    linkage passed down to BKEDIT for every field-format
018600      *    check made in this program.
018700       01  WC-EDIT-REQUEST.
018800           05  WC-EDIT-FUNCTION          PIC X(02).
018900           05  WC-EDIT-INPUT             PIC X(40).
019000           05  WC-EDIT-DOB               PIC 9(08).
019100           05  WC-EDIT-RUN-DATE          PIC 9(08).
019200           05  WC-EDIT-VALID-SW          PIC X(01).
019300               88  WC-EDIT-IS-VALID          VALUE 'Y'.
019400
019500      *    linkage passed down to BKUSRMT for the user pass.
019600       01  WC-USRMT-REQUEST.
019700           05  WC-USRMT-FUNCTION         PIC X(01).
019800           05  WC-USRMT-RUN-DATE         PIC 9(08).
019900           05  WC-USRMT-IN.
020000               10  WC-USRMT-FULL-NAME    PIC X(30).
020100               10  WC-USRMT-EMAIL        PIC X(30).
020200               10  WC-USRMT-PASSWORD     PIC X(20).
020300               10  WC-USRMT-CONFIRM-PW   PIC X(20).
020400           05  WC-USRMT-OUT.
020500               10  WC-USRMT-USER-ID      PIC X(10).
020600               10  WC-USRMT-OUT-NAME     PIC X(30).
020700               10  WC-USRMT-OUT-EMAIL    PIC X(30).
020800           05  WC-USRMT-RESULT-SW        PIC X(01).
020900               88  WC-USRMT-ACCEPTED         VALUE 'Y'.
021000           05  WC-USRMT-REASON           PIC X(40).
021100
021200       77  W9-MATCH-IDX                  PIC S9(4) COMP VALUE ZERO.
021220       77  W9-TRAILING-SPACES            PIC S9(4) COMP VALUE ZERO.
021240       77  W9-FIELD-LENGTH               PIC S9(4) COMP VALUE ZERO.
021250       77  WC-TBL-TXN-TYPE-TEMP          PIC X(08) VALUE SPACE.
021300       77  WC-SEARCH-KEY                 PIC X(20) VALUE SPACE.
021310      *    account id/number of the account under a history query -
021312      *    held apart from WC-SEARCH-KEY so B0530 can test a posted
021314      *    transaction's own account id AND its sender/receiver
021316      *    account numbers in the same backward walk.
021318       77  WC-HIST-ACCT-ID               PIC X(10) VALUE SPACE.
021319       77  WC-HIST-ACCT-NUMBER           PIC X(20) VALUE SPACE.
021320       77  W9-HIST-MATCH-COUNT           PIC S9(4) COMP VALUE ZERO.
021321       77  WC-HIST-COUNT-EDIT            PIC ZZZZ9.
021400       77  WC-NEW-ID-DIGITS              PIC 9(05) VALUE ZERO.
021500       77  WC-NEW-CUSTOMER-ID            PIC X(10) VALUE SPACE.
021600       77  WC-NEW-ACCOUNT-ID             PIC X(10) VALUE SPACE.
021700       77  WC-NEW-TXN-ID                 PIC X(10) VALUE SPACE.
021800
021900       LINKAGE SECTION.
022000      *---------------------------------------------------------
022100      **********************************************************
022200       PROCEDURE DIVISION.
022300       0000-BANKRUN.
022400
022500           PERFORM A0100-INITIALIZE
022600           PERFORM B0100-CUSTOMER-ONBOARD-PASS
022700           PERFORM B0200-ACCOUNT-OPEN-PASS
022800           PERFORM B0300-TXN-AND-TRANSFER-PASS
022900           PERFORM B0500-HISTORY-PASS
023000           PERFORM B0600-USER-PASS
023100           PERFORM C0100-PRINT-BALANCE-SECTION
023200           PERFORM C0200-PRINT-CONTROL-TOTALS
023300           PERFORM Z0100-EXIT-RUN
023400           .
023500
023600      **********************************************************
023700      *    Run date ACCEPTed once here - intrinsic date functions
023800      *    are off the menu on this shop's compiler, ACCEPT FROM
023900      *    DATE has done the job since the mid-eighties.
024000      **********************************************************
024100       A0100-INITIALIZE.
024200
024300           ACCEPT WC-RUN-DATE FROM DATE YYYYMMDD
024400
024410           OPEN INPUT CUSTMSTR
024420           IF CUSTMSTR-OK
024430               PERFORM A0150-LOAD-ONE-CUSTOMER
024440               PERFORM A0160-STORE-ONE-CUSTOMER
024450                   UNTIL CUSTMSTR-EOF
024460               CLOSE CUSTMSTR
024470           END-IF
024480
024500           OPEN INPUT ACCTMSTR
024600           IF ACCTMSTR-OK
024700               PERFORM A0110-LOAD-ONE-ACCOUNT
024750               PERFORM A0120-STORE-ONE-ACCOUNT
024800                   UNTIL ACCTMSTR-EOF
024900               CLOSE ACCTMSTR
025000           END-IF
025100
025200           OPEN INPUT TXNFILE
025300           IF TXNFILE-OK
025400               PERFORM A0130-LOAD-ONE-TXN
025500               PERFORM A0140-STORE-ONE-TXN
025600                   UNTIL TXNFILE-EOF
025700               CLOSE TXNFILE
025800           END-IF
025900
026000           OPEN OUTPUT RUNRPT
026100           MOVE RPT-HEADING-1 TO RUNRPT-RECORD
026200           WRITE RUNRPT-RECORD
026300           MOVE WC-RUN-DATE TO RH2-RUN-DATE
026400           MOVE RPT-HEADING-2 TO RUNRPT-RECORD
026500           WRITE RUNRPT-RECORD
026600           .
026700
026800      **********************************************************
026900       A0110-LOAD-ONE-ACCOUNT.
027000
027100           READ ACCTMSTR
027200               AT END MOVE '10' TO WC-ACCTMSTR-STATUS
027300           END-READ
027400           .
027500
027600      **********************************************************
027700       A0120-STORE-ONE-ACCOUNT.
027800
027900           ADD 1 TO W9-ACCOUNT-TABLE-COUNT
028000           IF W9-ACCOUNT-TABLE-COUNT NOT > 2000
028100               SET WX-ACCT-IDX TO W9-ACCOUNT-TABLE-COUNT
028200               MOVE ACCOUNT-ID       TO WC-TBL-ACCT-ID(WX-ACCT-IDX)
028300               MOVE ACCT-CUSTOMER-ID TO WC-TBL-ACCT-CUST-ID(WX-ACCT-IDX)
028400               MOVE BALANCE          TO WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
028500               MOVE ACCOUNT-TYPE     TO WC-TBL-ACCT-TYPE(WX-ACCT-IDX)
028600               MOVE ACCOUNT-NAME     TO WC-TBL-ACCT-NAME(WX-ACCT-IDX)
028700               MOVE ACCOUNT-NUMBER   TO WC-TBL-ACCT-NUMBER(WX-ACCT-IDX)
028800               MOVE PHONE-LINKED     TO WC-TBL-ACCT-PHONE(WX-ACCT-IDX)
028900               MOVE ACCT-STATUS      TO WC-TBL-ACCT-STATUS(WX-ACCT-IDX)
029000           END-IF
029100
029200           PERFORM A0110-LOAD-ONE-ACCOUNT
029300           .
029400
029500      **********************************************************
029600       A0130-LOAD-ONE-TXN.
029700
029800           READ TXNFILE
029900               AT END MOVE '10' TO WC-TXNFILE-STATUS
030000           END-READ
030100           .
030200
030300      **********************************************************
030400       A0140-STORE-ONE-TXN.
030500
030600           ADD 1 TO W9-TXN-TABLE-COUNT
030700           IF W9-TXN-TABLE-COUNT NOT > 2000
030800               SET WX-TXN-IDX TO W9-TXN-TABLE-COUNT
030900               MOVE TRANSACTION-ID   TO WC-TBL-TXN-ID(WX-TXN-IDX)
031000               MOVE TXN-ACCOUNT-ID   TO WC-TBL-TXN-ACCT-ID(WX-TXN-IDX)
031100               MOVE TXN-AMOUNT       TO WC-TBL-TXN-AMOUNT(WX-TXN-IDX)
031200               MOVE TXN-TYPE         TO WC-TBL-TXN-TYPE(WX-TXN-IDX)
031300               MOVE TXN-MODE         TO WC-TBL-TXN-MODE(WX-TXN-IDX)
031400               MOVE SENDER-ACCT-NO   TO WC-TBL-TXN-SENDER(WX-TXN-IDX)
031500               MOVE RECEIVER-ACCT-NO TO WC-TBL-TXN-RECEIVER(WX-TXN-IDX)
031600           END-IF
031700
031800           PERFORM A0130-LOAD-ONE-TXN
031900           .
031910
031920      **********************************************************
031930       A0150-LOAD-ONE-CUSTOMER.
031940
031950           READ CUSTMSTR
031960               AT END MOVE '10' TO WC-CUSTMSTR-STATUS
031970           END-READ
031980           .
031990
032000      **********************************************************
032010       A0160-STORE-ONE-CUSTOMER.
032020
032030           ADD 1 TO W9-CUSTOMER-TABLE-COUNT
032040           IF W9-CUSTOMER-TABLE-COUNT NOT > 2000
032045               SET WX-CUST-IDX TO W9-CUSTOMER-TABLE-COUNT
032050               MOVE CUSTOMER-ID     TO WC-TBL-CUST-ID(WX-CUST-IDX)
032055               MOVE PHONE-NUMBER    TO WC-TBL-CUST-PHONE(WX-CUST-IDX)
032060               MOVE AADHAR-NUMBER   TO WC-TBL-CUST-AADHAR(WX-CUST-IDX)
032065           END-IF
032070
032080           PERFORM A0150-LOAD-ONE-CUSTOMER
032090           .
032095
032100      **********************************************************
032200      *    PASS 1 - customer onboarding, request code 'C'.
032300      **********************************************************
032400       B0100-CUSTOMER-ONBOARD-PASS.
032500
032600           OPEN INPUT REQFILE
032700           IF NOT REQFILE-OK
032800               GO TO B0100-EXIT
032900           END-IF
033000
033100           OPEN EXTEND CUSTMSTR
033200
033300           PERFORM B0110-READ-ONE-REQUEST
033400           PERFORM B0120-EVALUATE-CUSTOMER-CODE
033500               UNTIL REQFILE-EOF
033600
033700           CLOSE REQFILE
033800           CLOSE CUSTMSTR
033900           .
034000       B0100-EXIT.
034100           EXIT
034200           .
034300
034400      **********************************************************
034500       B0110-READ-ONE-REQUEST.
034600
034700           READ REQFILE
034800               AT END MOVE '10' TO WC-REQFILE-STATUS
034900           END-READ
035000           .
035100
035200      **********************************************************
035300       B0120-EVALUATE-CUSTOMER-CODE.
035400
035500           IF REQFILE-RECORD(1:1) = 'C'
035600               ADD 1 TO WN-CUST-READ
035700               MOVE REQFILE-RECORD TO REQ-CUSTOMER-RECORD
035800               PERFORM B0130-EDIT-CUSTOMER-REQUEST
035900           END-IF
036000
036100           PERFORM B0110-READ-ONE-REQUEST
036200           .
036300
036400      **********************************************************
036500       B0130-EDIT-CUSTOMER-REQUEST.
036510
036520           MOVE SPACE TO WC-REJECT-REASON
036530
036540           IF REQC-NAME = SPACE
036550               MOVE 'CUSTOMER NAME IS REQUIRED' TO WC-REJECT-REASON
036560           END-IF
036570
036580           IF WC-REJECT-REASON = SPACE
036590               MOVE 'PH' TO WC-EDIT-FUNCTION
036600               MOVE REQC-PHONE TO WC-EDIT-INPUT
036610               MOVE WC-RUN-DATE TO WC-EDIT-RUN-DATE
036620               MOVE ZERO TO WC-EDIT-DOB
036630               MOVE 'Y' TO WC-EDIT-VALID-SW
036640               CALL 'BKEDIT' USING WC-EDIT-REQUEST
036650               IF NOT WC-EDIT-IS-VALID
036660                   MOVE 'PHONE NUMBER FORMAT IS INVALID' TO
036670                       WC-REJECT-REASON
036680               END-IF
036690           END-IF
036700
036710           IF WC-REJECT-REASON = SPACE
036720               MOVE REQC-PHONE TO WC-SEARCH-KEY
036730               PERFORM B0131-FIND-CUSTOMER-BY-PHONE
036740               IF W9-MATCH-IDX NOT = ZERO
036750                   MOVE 'PHONE NUMBER ALREADY REGISTERED' TO
036760                       WC-REJECT-REASON
036770               END-IF
036780           END-IF
036790
036800           IF WC-REJECT-REASON = SPACE
036810               MOVE 'AA' TO WC-EDIT-FUNCTION
036820               MOVE REQC-AADHAR TO WC-EDIT-INPUT
036830               MOVE 'Y' TO WC-EDIT-VALID-SW
036840               CALL 'BKEDIT' USING WC-EDIT-REQUEST
036850               IF NOT WC-EDIT-IS-VALID
036860                   MOVE 'AADHAR NUMBER FORMAT IS INVALID' TO
036870                       WC-REJECT-REASON
036880               END-IF
036890           END-IF
036900
036910           IF WC-REJECT-REASON = SPACE
036920               MOVE REQC-AADHAR TO WC-SEARCH-KEY
036930               PERFORM B0133-FIND-CUSTOMER-BY-AADHAR
036940               IF W9-MATCH-IDX NOT = ZERO
036950                   MOVE 'AADHAR NUMBER ALREADY REGISTERED' TO
036960                       WC-REJECT-REASON
036970               END-IF
036980           END-IF
036990
039000
039100           IF WC-REJECT-REASON = SPACE
039200               MOVE 'EM' TO WC-EDIT-FUNCTION
039300               MOVE REQC-EMAIL TO WC-EDIT-INPUT
039400               MOVE 'Y' TO WC-EDIT-VALID-SW
039500               CALL 'BKEDIT' USING WC-EDIT-REQUEST
039600               IF NOT WC-EDIT-IS-VALID
039700                   MOVE 'EMAIL FORMAT IS INVALID' TO
039800                       WC-REJECT-REASON
039900               END-IF
040000           END-IF
040100
040200           IF WC-REJECT-REASON = SPACE
040300               MOVE 'PN' TO WC-EDIT-FUNCTION
040400               MOVE REQC-PIN TO WC-EDIT-INPUT
040500               MOVE 'Y' TO WC-EDIT-VALID-SW
040600               CALL 'BKEDIT' USING WC-EDIT-REQUEST
040700               IF NOT WC-EDIT-IS-VALID
040800                   MOVE 'PIN FORMAT IS INVALID' TO
040900                       WC-REJECT-REASON
041000               END-IF
041100           END-IF
041200
041300           IF WC-REJECT-REASON = SPACE
041400               MOVE 'DB' TO WC-EDIT-FUNCTION
041500               MOVE REQC-DOB TO WC-EDIT-DOB
041600               MOVE 'Y' TO WC-EDIT-VALID-SW
041700               CALL 'BKEDIT' USING WC-EDIT-REQUEST
041800               IF NOT WC-EDIT-IS-VALID
041900                   MOVE 'DATE OF BIRTH FAILS THE AGE CHECK' TO
042000                       WC-REJECT-REASON
042100               END-IF
042200           END-IF
042300
042400           IF WC-REJECT-REASON = SPACE
042500               PERFORM B0140-WRITE-CUSTOMER
042600           ELSE
042700               ADD 1 TO WN-CUST-REJECT
042800               MOVE 'CUSTOMER ONBOARD' TO RDL-REQ-TYPE
042900               MOVE SPACE TO RDL-ASSIGNED-ID
043000               MOVE WC-REJECT-REASON TO RDL-REASON
044000               MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
044100               WRITE RUNRPT-RECORD
044200           END-IF
044300           .
044400
044500      **********************************************************
044600       B0140-WRITE-CUSTOMER.
044700
044800           ADD 1 TO W9-NEXT-CUSTOMER-SEQ
044900           MOVE W9-NEXT-CUSTOMER-SEQ TO WC-NEW-ID-DIGITS
045000           STRING 'CUST_' DELIMITED BY SIZE
045100                  WC-NEW-ID-DIGITS DELIMITED BY SIZE
045200                       INTO WC-NEW-CUSTOMER-ID
045300
045400           MOVE SPACE TO CUSTOMER-MASTER-RECORD
045500           MOVE WC-NEW-CUSTOMER-ID TO CUSTOMER-ID
045600           MOVE REQC-NAME TO CUST-NAME
045700           MOVE REQC-PHONE TO PHONE-NUMBER
045800           MOVE REQC-EMAIL TO EMAIL
045900           MOVE REQC-ADDRESS TO ADDRESS
046000           MOVE REQC-PIN TO CUSTOMER-PIN
046100           MOVE REQC-AADHAR TO AADHAR-NUMBER
046200           MOVE REQC-DOB TO DOB
046300           IF REQC-STATUS = SPACE
046400               MOVE 'Inactive' TO CUST-STATUS
046500           ELSE
046600               MOVE REQC-STATUS TO CUST-STATUS
046700           END-IF
046800           WRITE CUSTOMER-MASTER-RECORD
046810
046820           ADD 1 TO W9-CUSTOMER-TABLE-COUNT
046830           IF W9-CUSTOMER-TABLE-COUNT NOT > 2000
046840               SET WX-CUST-IDX TO W9-CUSTOMER-TABLE-COUNT
046850               MOVE WC-NEW-CUSTOMER-ID TO WC-TBL-CUST-ID(WX-CUST-IDX)
046860               MOVE REQC-PHONE TO WC-TBL-CUST-PHONE(WX-CUST-IDX)
046870               MOVE REQC-AADHAR TO WC-TBL-CUST-AADHAR(WX-CUST-IDX)
046880           END-IF
046900
047000           ADD 1 TO WN-CUST-ACCEPT
047100           MOVE 'CUSTOMER ONBOARD' TO RDL-REQ-TYPE
047200           MOVE WC-NEW-CUSTOMER-ID TO RDL-ASSIGNED-ID
047300           MOVE 'ACCEPTED' TO RDL-REASON
047400           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
047500           WRITE RUNRPT-RECORD
047600           .
047610
047620      **********************************************************
047630      *    Customer-table lookups used by the onboard-pass phone
047640      *    and Aadhar uniqueness checks above.
047650      **********************************************************
047660       B0131-FIND-CUSTOMER-BY-PHONE.
047670
047680           MOVE ZERO TO W9-MATCH-IDX
047690           SET WX-CUST-IDX TO 1
047700           PERFORM B0132-COMPARE-ONE-CUST-PHONE
047710               VARYING WX-CUST-IDX FROM 1 BY 1
047720               UNTIL WX-CUST-IDX > W9-CUSTOMER-TABLE-COUNT
047730                  OR W9-MATCH-IDX NOT = ZERO
047740           .
047750
047760      **********************************************************
047770       B0132-COMPARE-ONE-CUST-PHONE.
047780
047790           IF WC-TBL-CUST-PHONE(WX-CUST-IDX) = WC-SEARCH-KEY(1:10)
047800               SET W9-MATCH-IDX TO WX-CUST-IDX
047810           END-IF
047820           .
047830
047840      **********************************************************
047850       B0133-FIND-CUSTOMER-BY-AADHAR.
047860
047870           MOVE ZERO TO W9-MATCH-IDX
047880           SET WX-CUST-IDX TO 1
047890           PERFORM B0134-COMPARE-ONE-CUST-AADHAR
047900               VARYING WX-CUST-IDX FROM 1 BY 1
047910               UNTIL WX-CUST-IDX > W9-CUSTOMER-TABLE-COUNT
047920                  OR W9-MATCH-IDX NOT = ZERO
047930           .
047940
047950      **********************************************************
047960       B0134-COMPARE-ONE-CUST-AADHAR.
047970
047980           IF WC-TBL-CUST-AADHAR(WX-CUST-IDX) = WC-SEARCH-KEY(1:12)
047990               SET W9-MATCH-IDX TO WX-CUST-IDX
047995           END-IF
047998           .
047999
048000      **********************************************************
048010      *    PASS 2 - account opening, request code 'A'. REQFILE is
048020      *    closed and re-opened for its own pass, same as the
048030      *    bankgiro reader's 101-INIT re-open of BGMAXFIL.
048040      **********************************************************
048050       B0200-ACCOUNT-OPEN-PASS.
048400
048500           OPEN INPUT REQFILE
048600           IF NOT REQFILE-OK
048700               GO TO B0200-EXIT
048800           END-IF
048900
049000           MOVE '00' TO WC-REQFILE-STATUS
049100
049200           PERFORM B0110-READ-ONE-REQUEST
049300           PERFORM B0210-EVALUATE-ACCOUNT-CODE
049400               UNTIL REQFILE-EOF
049500
049600           CLOSE REQFILE
049700           .
049800       B0200-EXIT.
049900           EXIT
050000           .
050100
050200      **********************************************************
050300       B0210-EVALUATE-ACCOUNT-CODE.
050400
050500           IF REQFILE-RECORD(1:1) = 'A'
050600               ADD 1 TO WN-ACCT-READ
050700               MOVE REQFILE-RECORD TO REQ-ACCOUNT-RECORD
050800               PERFORM B0220-EDIT-ACCOUNT-REQUEST
050900           END-IF
051000
051100           PERFORM B0110-READ-ONE-REQUEST
051200           .
051300
051400      **********************************************************
051500       B0220-EDIT-ACCOUNT-REQUEST.
051510
051520           MOVE SPACE TO WC-REJECT-REASON
051530
051540           MOVE SPACE TO CUSTOMER-MASTER-RECORD
051550           MOVE REQA-CUSTOMER-ID TO CUSTOMER-ID
051560           IF CID-PREFIX NOT = 'CUST_'
051570               MOVE 'CUSTOMER ID FORMAT IS INVALID' TO
051580                   WC-REJECT-REASON
051590               GO TO B0220-REJECT
051600           END-IF
051610
051620           MOVE REQA-CUSTOMER-ID TO WC-SEARCH-KEY
051630           PERFORM B0221-FIND-CUSTOMER-BY-ID
051640           IF W9-MATCH-IDX = ZERO
051650               MOVE 'CUSTOMER ID NOT ON FILE' TO WC-REJECT-REASON
051660               GO TO B0220-REJECT
051670           END-IF
051680           SET WX-CUST-IDX TO W9-MATCH-IDX
051690
051700           MOVE 'AT' TO WC-EDIT-FUNCTION
051710           MOVE REQA-TYPE TO WC-EDIT-INPUT
051720           MOVE WC-RUN-DATE TO WC-EDIT-RUN-DATE
051730           MOVE ZERO TO WC-EDIT-DOB
051740           MOVE 'Y' TO WC-EDIT-VALID-SW
051750           CALL 'BKEDIT' USING WC-EDIT-REQUEST
051760           IF NOT WC-EDIT-IS-VALID
051770               MOVE 'ACCOUNT TYPE NOT RECOGNIZED' TO
051780                   WC-REJECT-REASON
051790           END-IF
051800
051810           IF WC-REJECT-REASON = SPACE AND REQA-STATUS NOT = SPACE
051820               MOVE 'AS' TO WC-EDIT-FUNCTION
051830               MOVE REQA-STATUS TO WC-EDIT-INPUT
051840               MOVE 'Y' TO WC-EDIT-VALID-SW
051850               CALL 'BKEDIT' USING WC-EDIT-REQUEST
051860               IF NOT WC-EDIT-IS-VALID
051870                   MOVE 'ACCOUNT STATUS NOT RECOGNIZED' TO
051880                       WC-REJECT-REASON
051890               END-IF
051900           END-IF
051910
051920           IF WC-REJECT-REASON = SPACE
051930               MOVE 'PH' TO WC-EDIT-FUNCTION
051940               MOVE REQA-PHONE-LINKED TO WC-EDIT-INPUT
051950               MOVE 'Y' TO WC-EDIT-VALID-SW
051960               CALL 'BKEDIT' USING WC-EDIT-REQUEST
051970               IF NOT WC-EDIT-IS-VALID
051980                   MOVE 'LINKED PHONE NUMBER FORMAT IS INVALID' TO
051990                       WC-REJECT-REASON
052000               END-IF
052010           END-IF
052020
052030           IF WC-REJECT-REASON = SPACE
052040               IF REQA-PHONE-LINKED NOT = WC-TBL-CUST-PHONE(WX-CUST-IDX)
052050                   MOVE 'PHONE NUMBER NOT LINKED TO CUSTOMER' TO
052060                       WC-REJECT-REASON
052070               END-IF
052080           END-IF
052090
052100           IF WC-REJECT-REASON = SPACE
052110               MOVE REQA-NUMBER TO ANB-ACCT-NUMBER
052120               MOVE ZERO TO W9-TRAILING-SPACES
052130               INSPECT ANB-ACCT-NUMBER TALLYING W9-TRAILING-SPACES
052140                   FOR TRAILING SPACE
052150               COMPUTE W9-FIELD-LENGTH = 20 - W9-TRAILING-SPACES
052160               IF W9-FIELD-LENGTH < 10
052170                   MOVE 'ACCOUNT NUMBER LENGTH MUST BE 10 TO 20' TO
052180                       WC-REJECT-REASON
052190               END-IF
052200           END-IF
052210
052220           IF WC-REJECT-REASON = SPACE
052230               MOVE ZERO TO W9-TRAILING-SPACES
052240               INSPECT REQA-NAME TALLYING W9-TRAILING-SPACES
052250                   FOR TRAILING SPACE
052260               COMPUTE W9-FIELD-LENGTH = 100 - W9-TRAILING-SPACES
052270               IF W9-FIELD-LENGTH < 3 OR W9-FIELD-LENGTH > 100
052280                   MOVE 'ACCOUNT NAME LENGTH MUST BE 3 TO 100' TO
052290                       WC-REJECT-REASON
052300               END-IF
052310           END-IF
052320
052330           IF WC-REJECT-REASON = SPACE
052340               MOVE REQA-NUMBER TO WC-SEARCH-KEY
052350               PERFORM B0410-FIND-ACCOUNT-BY-NUMBER
052360               IF W9-MATCH-IDX NOT = ZERO
052370                   MOVE 'ACCOUNT NUMBER ALREADY EXISTS' TO
052380                       WC-REJECT-REASON
052390               END-IF
052400           END-IF
052410
052420           IF WC-REJECT-REASON = SPACE
052430               PERFORM B0230-WRITE-ACCOUNT
052440               GO TO B0220-EXIT
052450           END-IF
052460           .
052470       B0220-REJECT.
052480           ADD 1 TO WN-ACCT-REJECT
052490           MOVE 'ACCOUNT OPEN' TO RDL-REQ-TYPE
052500           MOVE SPACE TO RDL-ASSIGNED-ID
052510           MOVE WC-REJECT-REASON TO RDL-REASON
052520           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
052530           WRITE RUNRPT-RECORD
052540           .
052550       B0220-EXIT.
052560           EXIT
052570           .
052580
052590      **********************************************************
052600      *    Customer-table lookup used by the customer-must-exist
052610      *    check above - same idea as B0330/B0331 for accounts.
052620      **********************************************************
052630       B0221-FIND-CUSTOMER-BY-ID.
052640
052650           MOVE ZERO TO W9-MATCH-IDX
052660           SET WX-CUST-IDX TO 1
052670           PERFORM B0222-COMPARE-ONE-CUSTOMER-ID
052680               VARYING WX-CUST-IDX FROM 1 BY 1
052690               UNTIL WX-CUST-IDX > W9-CUSTOMER-TABLE-COUNT
052700                  OR W9-MATCH-IDX NOT = ZERO
052710           .
052720
052730      **********************************************************
052740       B0222-COMPARE-ONE-CUSTOMER-ID.
052750
052760           IF WC-TBL-CUST-ID(WX-CUST-IDX) = WC-SEARCH-KEY(1:10)
052770               SET W9-MATCH-IDX TO WX-CUST-IDX
052780           END-IF
052790           .
052800
052810      **********************************************************
052820       B0230-WRITE-ACCOUNT.
052830
052840           ADD 1 TO W9-NEXT-ACCOUNT-SEQ
052850           MOVE W9-NEXT-ACCOUNT-SEQ TO WC-NEW-ID-DIGITS
052860           MOVE SPACE TO WC-NEW-ACCOUNT-ID
052870           STRING 'ACC_' DELIMITED BY SIZE
052880                  WC-NEW-ID-DIGITS DELIMITED BY SIZE
052890                       INTO WC-NEW-ACCOUNT-ID
052900
052910           ADD 1 TO W9-ACCOUNT-TABLE-COUNT
052920           SET WX-ACCT-IDX TO W9-ACCOUNT-TABLE-COUNT
052930           MOVE WC-NEW-ACCOUNT-ID TO WC-TBL-ACCT-ID(WX-ACCT-IDX)
052940           MOVE REQA-CUSTOMER-ID TO WC-TBL-ACCT-CUST-ID(WX-ACCT-IDX)
052950           IF REQA-BALANCE = ZERO
052960               MOVE 50.00 TO WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
052970           ELSE
052980               MOVE REQA-BALANCE TO WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
052990           END-IF
053000           MOVE REQA-TYPE TO WC-TBL-ACCT-TYPE(WX-ACCT-IDX)
053010           INSPECT WC-TBL-ACCT-TYPE(WX-ACCT-IDX)
053020               CONVERTING
053030               'abcdefghijklmnopqrstuvwxyz' TO
053040               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053050           MOVE REQA-NAME TO WC-TBL-ACCT-NAME(WX-ACCT-IDX)
053060           MOVE REQA-NUMBER TO WC-TBL-ACCT-NUMBER(WX-ACCT-IDX)
053070           MOVE REQA-PHONE-LINKED TO WC-TBL-ACCT-PHONE(WX-ACCT-IDX)
053080           IF REQA-STATUS = SPACE
053090               MOVE 'Active' TO WC-TBL-ACCT-STATUS(WX-ACCT-IDX)
053100           ELSE
053110               MOVE REQA-STATUS TO WC-TBL-ACCT-STATUS(WX-ACCT-IDX)
053120           END-IF
053130
053140           ADD 1 TO WN-ACCT-ACCEPT
053150           MOVE 'ACCOUNT OPEN' TO RDL-REQ-TYPE
053160           MOVE WC-NEW-ACCOUNT-ID TO RDL-ASSIGNED-ID
053170           MOVE 'ACCEPTED' TO RDL-REASON
053180           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
053190           WRITE RUNRPT-RECORD
053200           .
059900
060000      **********************************************************
060100      *    PASS 3 - transaction post (T) and fund transfer (F),
060200      *    one pass, both codes, same as the bankgiro reader
060300      *    handling several trancodes inside one EVALUATE.
060400      **********************************************************
060500       B0300-TXN-AND-TRANSFER-PASS.
060600
060700           OPEN INPUT REQFILE
060800           IF NOT REQFILE-OK
060900               GO TO B0300-EXIT
061000           END-IF
061100
061200           MOVE '00' TO WC-REQFILE-STATUS
061300
061400           PERFORM B0110-READ-ONE-REQUEST
061500           PERFORM B0310-EVALUATE-TXN-CODE
061600               UNTIL REQFILE-EOF
061700
061800           CLOSE REQFILE
061900           .
062000       B0300-EXIT.
062100           EXIT
062200           .
062300
062400      **********************************************************
062500       B0310-EVALUATE-TXN-CODE.
062600
062700           EVALUATE REQFILE-RECORD(1:1)
062800               WHEN 'T'
062900                   ADD 1 TO WN-TXN-READ
063000                   MOVE REQFILE-RECORD TO REQ-TXN-RECORD
063100                   PERFORM B0320-EDIT-TXN-REQUEST
063200               WHEN 'F'
063300                   ADD 1 TO WN-XFER-READ
063400                   MOVE REQFILE-RECORD TO REQ-TRANSFER-RECORD
063500                   PERFORM B0400-EDIT-TRANSFER-REQUEST
063600           END-EVALUATE
063700
063800           PERFORM B0110-READ-ONE-REQUEST
063900           .
064000
064100      **********************************************************
064200      *    Single-leg debit or credit against one account id.
064300      **********************************************************
064400       B0320-EDIT-TXN-REQUEST.
064500
064600           MOVE SPACE TO WC-REJECT-REASON
064700
064800           PERFORM B0330-FIND-ACCOUNT-BY-ID
064900           IF W9-MATCH-IDX = ZERO
065000               MOVE 'ACCOUNT ID NOT ON FILE' TO WC-REJECT-REASON
065100               GO TO B0320-REJECT
065200           END-IF
065210
065220           IF REQT-AMOUNT = ZERO
065230               MOVE 'TRANSACTION AMOUNT IS REQUIRED' TO
065240                   WC-REJECT-REASON
065250               GO TO B0320-REJECT
065260           END-IF
065270
065280           IF REQT-AMOUNT > 1000000.000
065290               MOVE 'AMOUNT CANNOT EXCEED 10,00,000' TO
065300                   WC-REJECT-REASON
065310               GO TO B0320-REJECT
065320           END-IF
065330
065400           MOVE ZERO TO WC-AMOUNT-14-DIGITS
065500           MOVE REQT-AMOUNT TO WC-AMOUNT-WHOLE-VIEW
065600           DIVIDE WC-AMOUNT-14-DIGITS BY 10 GIVING W9-AMOUNT-QUOTIENT
065700               REMAINDER W9-AMOUNT-REMAINDER
065800           IF W9-AMOUNT-REMAINDER NOT = ZERO
065900               MOVE 'AMOUNT HAS MORE THAN 2 DECIMAL PLACES' TO
066000                   WC-REJECT-REASON
066100               GO TO B0320-REJECT
066200           END-IF
066300
066400           IF REQT-TYPE NOT = 'DEBITED' AND REQT-TYPE NOT = 'CREDITED'
066500               MOVE 'TRANSACTION TYPE MUST BE DEBITED OR CREDITED' TO
066600                   WC-REJECT-REASON
066700               GO TO B0320-REJECT
066800           END-IF
066900
067000           MOVE 'MO' TO WC-EDIT-FUNCTION
067100           MOVE REQT-MODE TO WC-EDIT-INPUT
067200           MOVE WC-RUN-DATE TO WC-EDIT-RUN-DATE
067300           MOVE ZERO TO WC-EDIT-DOB
067400           MOVE 'Y' TO WC-EDIT-VALID-SW
067500           CALL 'BKEDIT' USING WC-EDIT-REQUEST
067600           IF NOT WC-EDIT-IS-VALID
067700               MOVE 'TRANSACTION MODE NOT RECOGNIZED' TO
067800                   WC-REJECT-REASON
067900               GO TO B0320-REJECT
068000           END-IF
068100
068200           IF REQT-TYPE = 'DEBITED' AND
068300               REQT-AMOUNT > WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
068400               MOVE 'INSUFFICIENT FUNDS FOR DEBIT' TO
068500                   WC-REJECT-REASON
068600               GO TO B0320-REJECT
068700           END-IF
068800
068900           IF REQT-TYPE = 'DEBITED'
069000               SUBTRACT REQT-AMOUNT FROM
069100                   WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
069200               ADD REQT-AMOUNT TO WN-TOTAL-DEBITED
069300               MOVE 'DEBITED' TO WC-TBL-TXN-TYPE-TEMP
069400           ELSE
069500               ADD REQT-AMOUNT TO
069600                   WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
069700               ADD REQT-AMOUNT TO WN-TOTAL-CREDITED
069800               MOVE 'CREDITED' TO WC-TBL-TXN-TYPE-TEMP
069900           END-IF
070000
070100           PERFORM B0340-WRITE-TXN
070200
070300           ADD 1 TO WN-TXN-ACCEPT
070400           MOVE 'TRANSACTION' TO RDL-REQ-TYPE
070500           MOVE WC-NEW-TXN-ID TO RDL-ASSIGNED-ID
070600           MOVE 'ACCEPTED' TO RDL-REASON
070700           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
070800           WRITE RUNRPT-RECORD
070900           GO TO B0320-EXIT
071000           .
071100       B0320-REJECT.
071200           ADD 1 TO WN-TXN-REJECT
071300           MOVE 'TRANSACTION' TO RDL-REQ-TYPE
071400           MOVE SPACE TO RDL-ASSIGNED-ID
071500           MOVE WC-REJECT-REASON TO RDL-REASON
071600           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
071700           WRITE RUNRPT-RECORD
071800           .
071900       B0320-EXIT.
072000           EXIT
072100           .
072200
072300      **********************************************************
072400       B0330-FIND-ACCOUNT-BY-ID.
072500
072600           MOVE ZERO TO W9-MATCH-IDX
072700           SET WX-ACCT-IDX TO 1
072800           PERFORM B0331-COMPARE-ONE-ACCOUNT-ID
072900               VARYING WX-ACCT-IDX FROM 1 BY 1
073000               UNTIL WX-ACCT-IDX > W9-ACCOUNT-TABLE-COUNT
073100                  OR W9-MATCH-IDX NOT = ZERO
073200           IF W9-MATCH-IDX NOT = ZERO
073300               SET WX-ACCT-IDX TO W9-MATCH-IDX
073400           END-IF
073500           .
073600
073700      **********************************************************
073800       B0331-COMPARE-ONE-ACCOUNT-ID.
073900
074000           IF WC-TBL-ACCT-ID(WX-ACCT-IDX) = REQT-ACCOUNT-ID
074100               SET W9-MATCH-IDX TO WX-ACCT-IDX
074200           END-IF
074300           .
074400
074500      **********************************************************
074600       B0332-COMPARE-ONE-ACCOUNT-NUMBER.
074700
074800           IF WC-TBL-ACCT-NUMBER(WX-ACCT-IDX) = WC-SEARCH-KEY
074900               SET W9-MATCH-IDX TO WX-ACCT-IDX
075000           END-IF
075100           .
075200
075300      **********************************************************
075400       B0340-WRITE-TXN.
075500
075600           ADD 1 TO W9-NEXT-TXN-SEQ
075700           MOVE W9-NEXT-TXN-SEQ TO WC-NEW-ID-DIGITS
075750           MOVE SPACE TO WC-NEW-TXN-ID
075800           STRING 'TXN_' DELIMITED BY SIZE
075900                  WC-NEW-ID-DIGITS DELIMITED BY SIZE
076000                       INTO WC-NEW-TXN-ID
076100
076200           ADD 1 TO W9-TXN-TABLE-COUNT
076300           SET WX-TXN-IDX TO W9-TXN-TABLE-COUNT
076400           MOVE WC-NEW-TXN-ID TO WC-TBL-TXN-ID(WX-TXN-IDX)
076500           MOVE REQT-ACCOUNT-ID TO WC-TBL-TXN-ACCT-ID(WX-TXN-IDX)
076600           MOVE REQT-AMOUNT TO WC-TBL-TXN-AMOUNT(WX-TXN-IDX)
076700           MOVE WC-TBL-TXN-TYPE-TEMP TO WC-TBL-TXN-TYPE(WX-TXN-IDX)
076800           MOVE REQT-MODE TO WC-TBL-TXN-MODE(WX-TXN-IDX)
076900           MOVE SPACE TO WC-TBL-TXN-SENDER(WX-TXN-IDX)
077000           MOVE SPACE TO WC-TBL-TXN-RECEIVER(WX-TXN-IDX)
077100           .
077200
077300      **********************************************************
077400      *    Fund transfer, resolved by account number on both
077500      *    ends, posted as one debit leg and one credit leg.
077600      **********************************************************
077700       B0400-EDIT-TRANSFER-REQUEST.
077800
077900           MOVE SPACE TO WC-REJECT-REASON
078000
078100           MOVE REQF-SENDER-ACCT-NO TO WC-SEARCH-KEY
078200           PERFORM B0410-FIND-ACCOUNT-BY-NUMBER
078300           IF W9-MATCH-IDX = ZERO
078400               MOVE 'SENDER ACCOUNT NUMBER NOT ON FILE' TO
078500                   WC-REJECT-REASON
078600               GO TO B0400-REJECT
078700           END-IF
078800           SET WX-ACCT-IDX TO W9-MATCH-IDX
078900
079000           IF REQF-AMOUNT > WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
079100               MOVE 'INSUFFICIENT FUNDS FOR TRANSFER' TO
079200                   WC-REJECT-REASON
079300               GO TO B0400-REJECT
079400           END-IF
079500
079600           MOVE REQF-RECEIVER-ACCT-NO TO WC-SEARCH-KEY
079700           PERFORM B0410-FIND-ACCOUNT-BY-NUMBER
079800           IF W9-MATCH-IDX = ZERO
079900               MOVE 'RECEIVER ACCOUNT NUMBER NOT ON FILE' TO
080000                   WC-REJECT-REASON
080100               GO TO B0400-REJECT
080200           END-IF
080300
080400           MOVE REQF-SENDER-ACCT-NO TO WC-SEARCH-KEY
080500           PERFORM B0410-FIND-ACCOUNT-BY-NUMBER
080600           SET WX-ACCT-IDX TO W9-MATCH-IDX
080700           SUBTRACT REQF-AMOUNT FROM WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
080800           ADD REQF-AMOUNT TO WN-TOTAL-DEBITED
080900
081000      *    one TXN_n record only, keyed to the sender's account id -
081050      *    both account numbers ride along in the SENDER/RECEIVER
081060      *    fields so the receiver's history pass can still find it.
081100           ADD 1 TO W9-NEXT-TXN-SEQ
081150           MOVE SPACE TO WC-NEW-TXN-ID
081200           MOVE W9-NEXT-TXN-SEQ TO WC-NEW-ID-DIGITS
081300           STRING 'TXN_' DELIMITED BY SIZE
081350                  WC-NEW-ID-DIGITS DELIMITED BY SIZE
081400                       INTO WC-NEW-TXN-ID
081500           ADD 1 TO W9-TXN-TABLE-COUNT
081600           SET WX-TXN-IDX TO W9-TXN-TABLE-COUNT
081700           MOVE WC-NEW-TXN-ID TO WC-TBL-TXN-ID(WX-TXN-IDX)
081800           MOVE WC-TBL-ACCT-ID(WX-ACCT-IDX) TO
081900               WC-TBL-TXN-ACCT-ID(WX-TXN-IDX)
082000           MOVE REQF-AMOUNT TO WC-TBL-TXN-AMOUNT(WX-TXN-IDX)
082100           MOVE 'DEBITED' TO WC-TBL-TXN-TYPE(WX-TXN-IDX)
082200           MOVE 'TRANSFER' TO WC-TBL-TXN-MODE(WX-TXN-IDX)
082300           MOVE REQF-SENDER-ACCT-NO TO WC-TBL-TXN-SENDER(WX-TXN-IDX)
082400           MOVE REQF-RECEIVER-ACCT-NO TO WC-TBL-TXN-RECEIVER(WX-TXN-IDX)
082500
082600           MOVE REQF-RECEIVER-ACCT-NO TO WC-SEARCH-KEY
082700           PERFORM B0410-FIND-ACCOUNT-BY-NUMBER
082800           SET WX-ACCT-IDX TO W9-MATCH-IDX
082900           ADD REQF-AMOUNT TO WC-TBL-ACCT-BALANCE(WX-ACCT-IDX)
083000           ADD REQF-AMOUNT TO WN-TOTAL-CREDITED
083100
085600           ADD 1 TO WN-XFER-ACCEPT
085700           MOVE 'FUND TRANSFER' TO RDL-REQ-TYPE
085800           MOVE WC-NEW-TXN-ID TO RDL-ASSIGNED-ID
085900           MOVE 'ACCEPTED' TO RDL-REASON
086000           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
086100           WRITE RUNRPT-RECORD
086200           GO TO B0400-EXIT
086300           .
086400       B0400-REJECT.
086500           ADD 1 TO WN-XFER-REJECT
086600           MOVE 'FUND TRANSFER' TO RDL-REQ-TYPE
086700           MOVE SPACE TO RDL-ASSIGNED-ID
086800           MOVE WC-REJECT-REASON TO RDL-REASON
086900           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
087000           WRITE RUNRPT-RECORD
087100           .
087200       B0400-EXIT.
087300           EXIT
087400           .
087500
087600      **********************************************************
087700       B0410-FIND-ACCOUNT-BY-NUMBER.
087800
087900           MOVE ZERO TO W9-MATCH-IDX
088000           SET WX-ACCT-IDX TO 1
088100           PERFORM B0332-COMPARE-ONE-ACCOUNT-NUMBER
088200               VARYING WX-ACCT-IDX FROM 1 BY 1
088300               UNTIL WX-ACCT-IDX > W9-ACCOUNT-TABLE-COUNT
088400                  OR W9-MATCH-IDX NOT = ZERO
088500           .
088600
088700      **********************************************************
088800      *    PASS 4 - transaction history query, request code 'H'.
088900      *    Walks the in-core transaction table backwards so the
089000      *    most recent posting for the account prints first.
089100      **********************************************************
089200       B0500-HISTORY-PASS.
089300
089400           OPEN INPUT REQFILE
089500           IF NOT REQFILE-OK
089600               GO TO B0500-EXIT
089700           END-IF
089800
089900           MOVE '00' TO WC-REQFILE-STATUS
090000
090100           PERFORM B0110-READ-ONE-REQUEST
090200           PERFORM B0510-EVALUATE-HISTORY-CODE
090300               UNTIL REQFILE-EOF
090400
090500           CLOSE REQFILE
090600           .
090700       B0500-EXIT.
090800           EXIT
090900           .
091000
091100      **********************************************************
091200       B0510-EVALUATE-HISTORY-CODE.
091300
091400           IF REQFILE-RECORD(1:1) = 'H'
091500               MOVE REQFILE-RECORD TO REQ-HISTORY-RECORD
091600               PERFORM B0520-PRINT-HISTORY
091700           END-IF
091800
091900           PERFORM B0110-READ-ONE-REQUEST
092000           .
092100
092200      **********************************************************
092300       B0520-PRINT-HISTORY.
092400
092500           MOVE REQH-ACCOUNT-NUMBER TO WC-SEARCH-KEY
092600           PERFORM B0410-FIND-ACCOUNT-BY-NUMBER
092700           IF W9-MATCH-IDX = ZERO
092800               MOVE 'TRANSACTION HISTORY' TO RDL-REQ-TYPE
092900               MOVE SPACE TO RDL-ASSIGNED-ID
093000               MOVE 'ACCOUNT NUMBER NOT ON FILE' TO RDL-REASON
093100               MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
093200               WRITE RUNRPT-RECORD
093300               GO TO B0520-EXIT
093400           END-IF
093500
093600           SET WX-ACCT-IDX TO W9-MATCH-IDX
093700           MOVE WC-TBL-ACCT-ID(WX-ACCT-IDX) TO WC-HIST-ACCT-ID
093750           MOVE REQH-ACCOUNT-NUMBER TO WC-HIST-ACCT-NUMBER
093800
093900           IF W9-TXN-TABLE-COUNT = ZERO
094000               MOVE 'TRANSACTION HISTORY' TO RDL-REQ-TYPE
094100               MOVE WC-TBL-ACCT-ID(WX-ACCT-IDX) TO RDL-ASSIGNED-ID
094200               MOVE 'NO TRANSACTIONS ON FILE' TO RDL-REASON
094300               MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
094400               WRITE RUNRPT-RECORD
094500               GO TO B0520-EXIT
094600           END-IF
094700
094750           MOVE ZERO TO W9-HIST-MATCH-COUNT
094800           SET WX-TXN-IDX TO W9-TXN-TABLE-COUNT
094900           PERFORM B0530-PRINT-ONE-TXN-BACKWARDS
095000               VARYING WX-TXN-IDX FROM W9-TXN-TABLE-COUNT BY -1
095100               UNTIL WX-TXN-IDX < 1
095150
095160           IF W9-HIST-MATCH-COUNT = ZERO
095170               MOVE 'TRANSACTION HISTORY' TO RDL-REQ-TYPE
095180               MOVE WC-HIST-ACCT-ID TO RDL-ASSIGNED-ID
095190               MOVE 'NO TRANSACTIONS ON FILE' TO RDL-REASON
095195               MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
095197               WRITE RUNRPT-RECORD
095198               GO TO B0520-EXIT
095199           END-IF
095200
095210           MOVE W9-HIST-MATCH-COUNT TO WC-HIST-COUNT-EDIT
095220           MOVE 'TRANSACTION HISTORY' TO RDL-REQ-TYPE
095230           MOVE WC-HIST-ACCT-ID TO RDL-ASSIGNED-ID
095240           MOVE SPACE TO RDL-REASON
095250           STRING WC-HIST-COUNT-EDIT DELIMITED BY SIZE
095260                  ' TRANSACTIONS FOUND' DELIMITED BY SIZE
095270                       INTO RDL-REASON
095280           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
095290           WRITE RUNRPT-RECORD
095300           .
095400       B0520-EXIT.
095500           EXIT
095600           .
095700
095800      **********************************************************
095900      *    Prints most-recent-first; matches a posting either by
095950      *    its own account id or, for a transfer, by the sender or
095960      *    receiver account number, so a transfer shows up in both
095970      *    parties' history.
095980      **********************************************************
096000       B0530-PRINT-ONE-TXN-BACKWARDS.
096010
096020           IF WC-TBL-TXN-ACCT-ID(WX-TXN-IDX) = WC-HIST-ACCT-ID
096030               OR WC-TBL-TXN-SENDER(WX-TXN-IDX) = WC-HIST-ACCT-NUMBER
096040               OR WC-TBL-TXN-RECEIVER(WX-TXN-IDX) = WC-HIST-ACCT-NUMBER
096100               ADD 1 TO W9-HIST-MATCH-COUNT
096150               MOVE 'TRANSACTION HISTORY' TO RDL-REQ-TYPE
096200               MOVE WC-TBL-TXN-ID(WX-TXN-IDX) TO RDL-ASSIGNED-ID
096300               MOVE WC-TBL-TXN-TYPE(WX-TXN-IDX) TO RDL-REASON
096400               MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
096500               WRITE RUNRPT-RECORD
096600           END-IF
096700           .
096800
096900      **********************************************************
097000      *    PASS 5 - operator register (U) and login (L), delegated
097100      *    whole to BKUSRMT the same way pbs.cbl used to CALL out
097200      *    to customermenu/servicemenu for its own submenus.
097300      **********************************************************
097400       B0600-USER-PASS.
097500
097600           OPEN INPUT REQFILE
097700           IF NOT REQFILE-OK
097800               GO TO B0600-EXIT
097900           END-IF
098000
098100           MOVE '00' TO WC-REQFILE-STATUS
098200
098300           PERFORM B0110-READ-ONE-REQUEST
098400           PERFORM B0610-EVALUATE-USER-CODE
098500               UNTIL REQFILE-EOF
098600
098700           CLOSE REQFILE
098800           .
098900       B0600-EXIT.
099000           EXIT
099100           .
099200
099300      **********************************************************
099400       B0610-EVALUATE-USER-CODE.
099500
099600           EVALUATE REQFILE-RECORD(1:1)
099700               WHEN 'U'
099800                   ADD 1 TO WN-USER-READ
099900                   MOVE REQFILE-RECORD TO REQ-USER-RECORD
100000                   MOVE 'R' TO WC-USRMT-FUNCTION
100100                   MOVE WC-RUN-DATE TO WC-USRMT-RUN-DATE
100200                   MOVE REQU-FULL-NAME TO WC-USRMT-FULL-NAME
100300                   MOVE REQU-EMAIL TO WC-USRMT-EMAIL
100400                   MOVE REQU-PASSWORD TO WC-USRMT-PASSWORD
100500                   MOVE REQU-CONFIRM-PASSWORD TO WC-USRMT-CONFIRM-PW
100600                   PERFORM B0620-CALL-USRMT-AND-REPORT
100700               WHEN 'L'
100800                   ADD 1 TO WN-USER-READ
100900                   MOVE REQFILE-RECORD TO REQ-LOGIN-RECORD
101000                   MOVE 'L' TO WC-USRMT-FUNCTION
101100                   MOVE WC-RUN-DATE TO WC-USRMT-RUN-DATE
101200                   MOVE SPACE TO WC-USRMT-FULL-NAME
101300                   MOVE REQL-EMAIL TO WC-USRMT-EMAIL
101400                   MOVE REQL-PASSWORD TO WC-USRMT-PASSWORD
101500                   MOVE SPACE TO WC-USRMT-CONFIRM-PW
101600                   PERFORM B0620-CALL-USRMT-AND-REPORT
101700           END-EVALUATE
101800
101900           PERFORM B0110-READ-ONE-REQUEST
102000           .
102100
102200      **********************************************************
102300       B0620-CALL-USRMT-AND-REPORT.
102400
102500           CALL 'BKUSRMT' USING WC-USRMT-REQUEST
102600
102700           IF WC-USRMT-ACCEPTED
102800               ADD 1 TO WN-USER-ACCEPT
102900               MOVE 'USER REQUEST' TO RDL-REQ-TYPE
103000               MOVE WC-USRMT-USER-ID TO RDL-ASSIGNED-ID
103100               MOVE 'ACCEPTED' TO RDL-REASON
103200           ELSE
103300               ADD 1 TO WN-USER-REJECT
103400               MOVE 'USER REQUEST' TO RDL-REQ-TYPE
103500               MOVE SPACE TO RDL-ASSIGNED-ID
103600               MOVE WC-USRMT-REASON TO RDL-REASON
103700           END-IF
103800           MOVE RPT-DETAIL-LINE TO RUNRPT-RECORD
103900           WRITE RUNRPT-RECORD
104000           .
104100
104200      **********************************************************
104300      *    Closing balance section - every account on the table,
104400      *    open or closed, per the 2003 auditor request.
104500      **********************************************************
104600       C0100-PRINT-BALANCE-SECTION.
104700
104800           IF W9-ACCOUNT-TABLE-COUNT = ZERO
104900               GO TO C0100-REWRITE-TXN
105000           END-IF
105100
105150      *        ACCTMSTR is rewritten whole here from the in-core
105160      *        table - opening EXTEND per entry the way the old
105170      *        write-back was first tried just kept appending a
105180      *        second copy of every account already on file.
105190           OPEN OUTPUT ACCTMSTR
105200           SET WX-ACCT-IDX TO 1
105300           PERFORM C0110-PRINT-ONE-BALANCE
105400               VARYING WX-ACCT-IDX FROM 1 BY 1
105500               UNTIL WX-ACCT-IDX > W9-ACCOUNT-TABLE-COUNT
105550           CLOSE ACCTMSTR
105600           .
105620       C0100-REWRITE-TXN.
105640      *        TXNFILE gets the same whole-table rewrite as ACCTMSTR
105660      *        so that this run's postings and transfer legs are on
105680      *        file for next run's history pass - the table is the
105690      *        only place they lived until now.
105700           IF W9-TXN-TABLE-COUNT = ZERO
105720               GO TO C0100-EXIT
105740           END-IF
105760           OPEN OUTPUT TXNFILE
105780           SET WX-TXN-IDX TO 1
105800           PERFORM C0120-REWRITE-ONE-TXN
105820               VARYING WX-TXN-IDX FROM 1 BY 1
105840               UNTIL WX-TXN-IDX > W9-TXN-TABLE-COUNT
105860           CLOSE TXNFILE
105880           .
105900       C0100-EXIT.
105920           EXIT
105940           .
105960
105970      **********************************************************
105975       C0120-REWRITE-ONE-TXN.
105980
105985           MOVE SPACE TO TRANSACTION-RECORD
105990           MOVE WC-TBL-TXN-ID(WX-TXN-IDX) TO TRANSACTION-ID
105993           MOVE WC-TBL-TXN-ACCT-ID(WX-TXN-IDX) TO TXN-ACCOUNT-ID
105995           MOVE WC-TBL-TXN-AMOUNT(WX-TXN-IDX) TO TXN-AMOUNT
105997           MOVE WC-TBL-TXN-TYPE(WX-TXN-IDX) TO TXN-TYPE
105999           MOVE WC-TBL-TXN-MODE(WX-TXN-IDX) TO TXN-MODE
106005           MOVE WC-TBL-TXN-SENDER(WX-TXN-IDX) TO SENDER-ACCT-NO
106010           MOVE WC-TBL-TXN-RECEIVER(WX-TXN-IDX) TO RECEIVER-ACCT-NO
106015           WRITE TRANSACTION-RECORD
106020           .
106100      **********************************************************
106200       C0110-PRINT-ONE-BALANCE.
106300
106400           MOVE 'BALANCE' TO RBL-LABEL
106500           MOVE WC-TBL-ACCT-ID(WX-ACCT-IDX) TO RBL-ACCOUNT-ID
106600           MOVE WC-TBL-ACCT-NUMBER(WX-ACCT-IDX) TO
106700               RBL-ACCOUNT-NUMBER
106800           MOVE WC-TBL-ACCT-BALANCE(WX-ACCT-IDX) TO RBL-BALANCE
106900           MOVE RPT-BALANCE-LINE TO RUNRPT-RECORD
107000           WRITE RUNRPT-RECORD
107100
107300           MOVE SPACE TO ACCOUNT-MASTER-RECORD
107400           MOVE WC-TBL-ACCT-ID(WX-ACCT-IDX) TO ACCOUNT-ID
107500           MOVE WC-TBL-ACCT-CUST-ID(WX-ACCT-IDX) TO ACCT-CUSTOMER-ID
107600           MOVE WC-TBL-ACCT-BALANCE(WX-ACCT-IDX) TO BALANCE
107700           MOVE WC-TBL-ACCT-TYPE(WX-ACCT-IDX) TO ACCOUNT-TYPE
107800           MOVE WC-TBL-ACCT-NAME(WX-ACCT-IDX) TO ACCOUNT-NAME
107900           MOVE WC-TBL-ACCT-NUMBER(WX-ACCT-IDX) TO ACCOUNT-NUMBER
108000           MOVE WC-TBL-ACCT-PHONE(WX-ACCT-IDX) TO PHONE-LINKED
108100           MOVE WC-TBL-ACCT-STATUS(WX-ACCT-IDX) TO ACCT-STATUS
108200           WRITE ACCOUNT-MASTER-RECORD
108400           .
108500
108600      **********************************************************
108700      *    Control totals and grand-total debited/credited.
108800      **********************************************************
108900       C0200-PRINT-CONTROL-TOTALS.
109000
109100           MOVE 'CUSTOMER ONBOARD' TO RCL-REQ-TYPE
109200           MOVE WN-CUST-READ TO RCL-READ
109300           MOVE WN-CUST-ACCEPT TO RCL-ACCEPT
109400           MOVE WN-CUST-REJECT TO RCL-REJECT
109500           MOVE RPT-CONTROL-LINE TO RUNRPT-RECORD
109600           WRITE RUNRPT-RECORD
109700
109800           MOVE 'ACCOUNT OPEN' TO RCL-REQ-TYPE
109900           MOVE WN-ACCT-READ TO RCL-READ
110000           MOVE WN-ACCT-ACCEPT TO RCL-ACCEPT
110100           MOVE WN-ACCT-REJECT TO RCL-REJECT
110200           MOVE RPT-CONTROL-LINE TO RUNRPT-RECORD
110300           WRITE RUNRPT-RECORD
110400
110500           MOVE 'TRANSACTION' TO RCL-REQ-TYPE
110600           MOVE WN-TXN-READ TO RCL-READ
110700           MOVE WN-TXN-ACCEPT TO RCL-ACCEPT
110800           MOVE WN-TXN-REJECT TO RCL-REJECT
110900           MOVE RPT-CONTROL-LINE TO RUNRPT-RECORD
111000           WRITE RUNRPT-RECORD
111100
111200           MOVE 'FUND TRANSFER' TO RCL-REQ-TYPE
111300           MOVE WN-XFER-READ TO RCL-READ
111400           MOVE WN-XFER-ACCEPT TO RCL-ACCEPT
111500           MOVE WN-XFER-REJECT TO RCL-REJECT
111600           MOVE RPT-CONTROL-LINE TO RUNRPT-RECORD
111700           WRITE RUNRPT-RECORD
111800
111900           MOVE 'USER REQUEST' TO RCL-REQ-TYPE
112000           MOVE WN-USER-READ TO RCL-READ
112100           MOVE WN-USER-ACCEPT TO RCL-ACCEPT
112200           MOVE WN-USER-REJECT TO RCL-REJECT
112300           MOVE RPT-CONTROL-LINE TO RUNRPT-RECORD
112400           WRITE RUNRPT-RECORD
112500
112600           MOVE WN-TOTAL-DEBITED TO RGT-DEBITED
112700           MOVE WN-TOTAL-CREDITED TO RGT-CREDITED
112800           MOVE RPT-GRAND-TOTAL-LINE TO RUNRPT-RECORD
112900           WRITE RUNRPT-RECORD
113000
113100           CLOSE RUNRPT
113200           .
113300
113400      **********************************************************
113500       Z0100-EXIT-RUN.
113600
113700           STOP RUN
113800           .
