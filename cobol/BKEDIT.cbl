000100      **********************************************************
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. BKEDIT.
000400       AUTHOR. SERGEJS S.
000500       INSTALLATION. PBS DATA PROCESSING.
000600       DATE-WRITTEN. 1987-06-02.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - INTERNAL BATCH RUN ONLY.
000900      **********************************************************
001000      *
001100      * Purpose: Common field-format edit checks shared by every
001200      *          request type in the bank simulation batch run -
001300      *          phone, aadhar, e-mail, PIN, account type, account
001400      *          status, transaction mode and age-from-DOB. One
001500      *          small CALLed utility instead of six copies of the
001600      *          same INSPECT/class-test logic scattered across
001700      *          BANKRUN and BKUSRMT.
001800      *
001900      * CHANGE LOG
002000      * ----------
002100      * 1987-06-02  SS   Initial version - phone and PIN checks     CR0210
002200      *                  only, called from the customer load pass.
002300      * 1987-09-14  SS   Added aadhar and e-mail format checks.     CR0218
002400      * 1988-02-01  BK   Added account-type and acct-status         CR0231
002500      *                  membership checks for the account-open    CR0231
002600      *                  pass.                                     CR0231
002700      * 1988-04-19  PB   Added transaction-mode membership check.   CR0244
002800      * 1990-11-08  SS   Added age-from-DOB check, run date now     CR0270
002900      *                  passed in from BANKRUN instead of read     CR0270
003000      *                  here a second time.                       CR0270
003100      * 1998-11-30  BK   Y2K: age-from-DOB compare re-verified for  CR0341
003200      *                  4-digit century input; no logic change.   CR0341
003300      * 1999-01-20  PB   Y2K: confirmed run-date linkage field is   CR0344
003400      *                  CCYYMMDD end to end.                      CR0344
003500      * 2003-08-11  SS   Widened WC-FOLDED-TEXT to 40 to cover the  CR0405
003600      *                  longest account-type literal with room    CR0405
003700      *                  to spare.                                 CR0405
003750      * 2015-11-03  SS   Age-from-DOB now pulls century straight    CR0415
003760      *                  off REDEFINES views of the two linkage     CR0415
003770      *                  date fields, DIVIDE by 10000 retired.      CR0415
003800      **********************************************************
003900       ENVIRONMENT DIVISION.
004000      *---------------------------------------------------------
004100       CONFIGURATION SECTION.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600      **********************************************************
004700       DATA DIVISION.
004800      *---------------------------------------------------------
004900       FILE SECTION.
005000      **********************************************************
005100       WORKING-STORAGE SECTION.
005200
005300       01  WC-FOLDED-TEXT               PIC X(40) VALUE SPACE.
005400       77  WC-LOWER-CASE-TABLE          PIC X(26)
005500               VALUE 'abcdefghijklmnopqrstuvwxyz'.
005600       77  WC-UPPER-CASE-TABLE          PIC X(26)
005700               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005800
005900      *    working table for the aadhar digit-strip loop
006000       77  W9-SUB1                      PIC S9(4) COMP VALUE ZERO.
006100       77  W9-SUB2                      PIC S9(4) COMP VALUE ZERO.
006200       77  W9-DIGIT-COUNT               PIC S9(4) COMP VALUE ZERO.
006300       77  WC-DIGITS-ONLY               PIC X(18) VALUE SPACE.
006400
006500      *    working fields for the e-mail format check
006600       77  W9-AT-POS                    PIC S9(4) COMP VALUE ZERO.
006700       77  W9-DOT-POS                   PIC S9(4) COMP VALUE ZERO.
006800       77  W9-SCAN-POS                  PIC S9(4) COMP VALUE ZERO.
006900       77  W9-LETTER-COUNT              PIC S9(4) COMP VALUE ZERO.
007000
007100      *    working fields for the age-from-DOB check
007200       77  W9-DOB-CCYY                  PIC 9(04) VALUE ZERO.
007300       77  W9-RUN-CCYY                  PIC 9(04) VALUE ZERO.
007400       77  W9-AGE-YEARS                 PIC S9(04) COMP VALUE ZERO.
007500
007600      *    table view of the input text, one byte per index, used
007700      *    to walk phone/aadhar/e-mail character by character
007800      *    without a reference-modified substring per character.
007900       01  WC-INPUT-TABLE REDEFINES WC-FOLDED-TEXT.
008000           05  WC-INPUT-CHAR            PIC X(01) OCCURS 40 TIMES
008100                                        INDEXED BY WX-CHAR-IDX.
008200
008300       LINKAGE SECTION.
008400      *---------------------------------------------------------
008500       01  LK-EDIT-REQUEST.
008600           05  LK-EDIT-FUNCTION         PIC X(02).
008700      *        PH phone     AA aadhar    EM e-mail    PN pin
008800      *        AT acct type AS acct stat MO txn mode  DB dob age
008900           05  LK-EDIT-INPUT            PIC X(40).
009000           05  LK-EDIT-DOB              PIC 9(08).
009010*            CCYYMMDD, broken out below so 700-CHECK-AGE-FROM-DOB
009020*            can pull the century/year without a DIVIDE.
009030           05  LK-EDIT-DOB-BREAKDOWN REDEFINES LK-EDIT-DOB.
009040               10  LK-EDIT-DOB-CCYY     PIC 9(04).
009050               10  LK-EDIT-DOB-MM       PIC 9(02).
009060               10  LK-EDIT-DOB-DD       PIC 9(02).
009100           05  LK-EDIT-RUN-DATE         PIC 9(08).
009110           05  LK-EDIT-RUN-BREAKDOWN REDEFINES LK-EDIT-RUN-DATE.
009120               10  LK-EDIT-RUN-CCYY     PIC 9(04).
009130               10  LK-EDIT-RUN-MM       PIC 9(02).
009140               10  LK-EDIT-RUN-DD       PIC 9(02).
009200           05  LK-EDIT-VALID-SW         PIC X(01).
009300               88  LK-EDIT-IS-VALID         VALUE 'Y'.
009400               88  LK-EDIT-IS-INVALID       VALUE 'N'.
009500
009600      **********************************************************
009700       PROCEDURE DIVISION USING LK-EDIT-REQUEST.
009800       0000-BKEDIT.
009900
010000           MOVE 'Y' TO LK-EDIT-VALID-SW
010100           MOVE LK-EDIT-INPUT TO WC-FOLDED-TEXT
010200
010300           EVALUATE LK-EDIT-FUNCTION
010400               WHEN 'PH'  PERFORM 100-CHECK-PHONE
010500               WHEN 'AA'  PERFORM 200-CHECK-AADHAR
010600               WHEN 'EM'  PERFORM 300-CHECK-EMAIL
010700               WHEN 'PN'  PERFORM 400-CHECK-PIN
010800               WHEN 'AT'  PERFORM 500-CHECK-ACCT-TYPE
010900               WHEN 'AS'  PERFORM 550-CHECK-ACCT-STATUS
011000               WHEN 'MO'  PERFORM 600-CHECK-TXN-MODE
011100               WHEN 'DB'  PERFORM 700-CHECK-AGE-FROM-DOB
011200               WHEN OTHER MOVE 'N' TO LK-EDIT-VALID-SW
011300           END-EVALUATE
011400
011500           EXIT PROGRAM
011600           .
011700
011800      **********************************************************
011900      *    Phone: exactly 10 digits, all numeric, first digit
011950      *    not zero.
012000      **********************************************************
012100       100-CHECK-PHONE.
012200
012300           IF LK-EDIT-INPUT(1:10) IS NOT NUMERIC
012400               MOVE 'N' TO LK-EDIT-VALID-SW
012500           ELSE
012600               IF LK-EDIT-INPUT(1:1) = '0'
012700                   MOVE 'N' TO LK-EDIT-VALID-SW
012800               END-IF
012900           END-IF
013000           .
013100
013200      **********************************************************
013300      *    Aadhar: strip non-digits, must leave exactly 12
013400      *    numeric digits.
013500      **********************************************************
013600       200-CHECK-AADHAR.
013700
013800           MOVE SPACE TO WC-DIGITS-ONLY
013900           MOVE ZERO TO W9-DIGIT-COUNT
014000           SET WX-CHAR-IDX TO 1
014100
014200           PERFORM 210-STRIP-ONE-CHAR
014300               VARYING WX-CHAR-IDX FROM 1 BY 1
014400               UNTIL WX-CHAR-IDX > 18
014500
014600           IF W9-DIGIT-COUNT NOT = 12
014700               MOVE 'N' TO LK-EDIT-VALID-SW
014800           ELSE
014900               IF WC-DIGITS-ONLY(1:12) IS NOT NUMERIC
015000                   MOVE 'N' TO LK-EDIT-VALID-SW
015100               END-IF
015200           END-IF
015300           .
015400
015500      **********************************************************
015600       210-STRIP-ONE-CHAR.
015700
015800           IF WC-INPUT-CHAR(WX-CHAR-IDX) IS NUMERIC
015900               ADD 1 TO W9-DIGIT-COUNT
016000               IF W9-DIGIT-COUNT NOT > 18
016100                   MOVE WC-INPUT-CHAR(WX-CHAR-IDX)
016200                       TO WC-DIGITS-ONLY(W9-DIGIT-COUNT:1)
016300               END-IF
016400           END-IF
016500           .
016600
016700      **********************************************************
016800      *    E-mail: local part, one '@', domain with a '.' after
016900      *    it and at least 2 letters following the last '.'.
017000      **********************************************************
017100       300-CHECK-EMAIL.
017200
017300           MOVE ZERO TO W9-AT-POS, W9-DOT-POS, W9-LETTER-COUNT
017400
017500           IF LK-EDIT-INPUT = SPACE
017600               MOVE 'N' TO LK-EDIT-VALID-SW
017700               GO TO 300-EXIT
017800           END-IF
017900
018000           PERFORM 310-SCAN-ONE-CHAR
018100               VARYING WX-CHAR-IDX FROM 1 BY 1
018200               UNTIL WX-CHAR-IDX > 40
018300
018400           IF W9-AT-POS = ZERO OR W9-AT-POS = 1
018500               MOVE 'N' TO LK-EDIT-VALID-SW
018600               GO TO 300-EXIT
018700           END-IF
018800
018900           IF W9-DOT-POS = ZERO OR W9-DOT-POS < W9-AT-POS
019000               MOVE 'N' TO LK-EDIT-VALID-SW
019100               GO TO 300-EXIT
019200           END-IF
019300
019400           SET WX-CHAR-IDX TO W9-DOT-POS
019500           ADD 1 TO WX-CHAR-IDX
019600           PERFORM 320-COUNT-TRAILING-LETTERS
019700               UNTIL WX-CHAR-IDX > 40
019800
019900           IF W9-LETTER-COUNT < 2
020000               MOVE 'N' TO LK-EDIT-VALID-SW
020100           END-IF
020200           .
020300       300-EXIT.
020400           EXIT
020500           .
020600
020700      **********************************************************
020800       310-SCAN-ONE-CHAR.
020900
021000           IF WC-INPUT-CHAR(WX-CHAR-IDX) = '@'
021100               ADD 1 TO W9-SCAN-POS
021200               MOVE WX-CHAR-IDX TO W9-AT-POS
021300           END-IF
021400           IF WC-INPUT-CHAR(WX-CHAR-IDX) = '.'
021500               MOVE WX-CHAR-IDX TO W9-DOT-POS
021600           END-IF
021700           .
021800
021900      **********************************************************
022000       320-COUNT-TRAILING-LETTERS.
022100
022200           IF WC-INPUT-CHAR(WX-CHAR-IDX) NOT = SPACE
022300               ADD 1 TO W9-LETTER-COUNT
022400           END-IF
022500           SET WX-CHAR-IDX UP BY 1
022600           .
022700
022800      **********************************************************
022900      *    PIN: 4 to 6 numeric digits, left justified, trailing
023000      *    spaces mean "not supplied past this point".
023100      **********************************************************
023200       400-CHECK-PIN.
023300
023400           EVALUATE TRUE
023500               WHEN LK-EDIT-INPUT(1:4) IS NUMERIC AND
023600                    LK-EDIT-INPUT(5:2) = SPACE
023650                   CONTINUE
023700               WHEN LK-EDIT-INPUT(1:5) IS NUMERIC AND
023800                    LK-EDIT-INPUT(6:1) = SPACE
023900                   CONTINUE
024000               WHEN LK-EDIT-INPUT(1:6) IS NUMERIC
024100                   CONTINUE
024200               WHEN OTHER
024300                   MOVE 'N' TO LK-EDIT-VALID-SW
024400           END-EVALUATE
024500           .
024600
024700      **********************************************************
024800      *    Account type: Savings / Current / Fixed Deposit /
024900      *    Recurring Deposit, case-insensitive.
025000      **********************************************************
025100       500-CHECK-ACCT-TYPE.
025200
025300           INSPECT WC-FOLDED-TEXT
025400               CONVERTING WC-LOWER-CASE-TABLE TO WC-UPPER-CASE-TABLE
025500
025600           EVALUATE WC-FOLDED-TEXT(1:20)
025700               WHEN 'SAVINGS             '
025800               WHEN 'CURRENT             '
025900               WHEN 'FIXED DEPOSIT       '
026000               WHEN 'RECURRING DEPOSIT   '
026100                   CONTINUE
026200               WHEN OTHER
026300                   MOVE 'N' TO LK-EDIT-VALID-SW
026400           END-EVALUATE
026500           .
026600
026700      **********************************************************
026800      *    Account status: Active / Inactive / Suspended /
026900      *    Closed, case-insensitive.
027000      **********************************************************
027100       550-CHECK-ACCT-STATUS.
027200
027300           INSPECT WC-FOLDED-TEXT
027400               CONVERTING WC-LOWER-CASE-TABLE TO WC-UPPER-CASE-TABLE
027500
027600           EVALUATE WC-FOLDED-TEXT(1:10)
027700               WHEN 'ACTIVE    '
027800               WHEN 'INACTIVE  '
027900               WHEN 'SUSPENDED '
028000               WHEN 'CLOSED    '
028100                   CONTINUE
028200               WHEN OTHER
028300                   MOVE 'N' TO LK-EDIT-VALID-SW
028400           END-EVALUATE
028500           .
028600
028700      **********************************************************
028800      *    Transaction mode: 11 modes, case-insensitive.
028900      **********************************************************
029000       600-CHECK-TXN-MODE.
029100
029200           INSPECT WC-FOLDED-TEXT
029300               CONVERTING WC-LOWER-CASE-TABLE TO WC-UPPER-CASE-TABLE
029400
029500           EVALUATE WC-FOLDED-TEXT(1:12)
029600               WHEN 'UPI         '
029700               WHEN 'DEBIT       '
029800               WHEN 'CREDIT CARD '
029900               WHEN 'NET BANKING '
030000               WHEN 'ATM         '
030100               WHEN 'CASH        '
030200               WHEN 'CHEQUE      '
030300               WHEN 'NEFT        '
030400               WHEN 'RTGS        '
030500               WHEN 'IMPS        '
030600               WHEN 'BANK TRANSFER'
030700                   CONTINUE
030800               WHEN OTHER
030900                   MOVE 'N' TO LK-EDIT-VALID-SW
031000           END-EVALUATE
031100           .
031200
031300      **********************************************************
031400      *    Age from DOB: not in the future, 18 to 120 years old
031500      *    at run date. A simple CCYY subtraction is close enough
031600      *    for the batch edit - the exact-to-the-day case is not
031700      *    tested by the source system either.
031800      **********************************************************
031900       700-CHECK-AGE-FROM-DOB.
032000
032100           IF LK-EDIT-DOB > LK-EDIT-RUN-DATE
032200               MOVE 'N' TO LK-EDIT-VALID-SW
032300               GO TO 700-EXIT
032400           END-IF
032500
032600           MOVE LK-EDIT-DOB-CCYY TO W9-DOB-CCYY
032700           MOVE LK-EDIT-RUN-CCYY TO W9-RUN-CCYY
032800           COMPUTE W9-AGE-YEARS = W9-RUN-CCYY - W9-DOB-CCYY
032900
033000           IF W9-AGE-YEARS < 18 OR W9-AGE-YEARS > 120
033100               MOVE 'N' TO LK-EDIT-VALID-SW
033200           END-IF
033300           .
033400       700-EXIT.
033500           EXIT
033600           .
