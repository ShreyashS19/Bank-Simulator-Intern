000100      **********************************************************
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. BKUSRMT.
000400       AUTHOR. BERTIL K.
000500       INSTALLATION. PBS DATA PROCESSING.
000600       DATE-WRITTEN. 1988-05-22.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - INTERNAL BATCH RUN ONLY.
000900      **********************************************************
001000      *
001100      * Purpose: Operator (user) register and login for the bank
001200      *          simulation run. Same shape as the old service
001300      *          menu overlay - one CALLed program, one linkage
001400      *          request in, one result out - but the SRV/CUSTOMER
001500      *          DB2 cursors are gone; USER-MASTER is read whole
001600      *          into a table here and searched in core instead.
001700      *
001800      * CHANGE LOG
001900      * ----------
002000      * 1988-05-22  BK   Initial version - register only.           CR0250
002100      * 1988-08-30  PB   Added login function.                      CR0256
002200      * 1989-01-17  SS   Counter reseed now scans the loaded table  CR0263
002300      *                  instead of trusting a saved high-value.    CR0263
002400      * 1990-11-08  BK   Register now CALLs BKEDIT for e-mail       CR0271
002500      *                  format check before the uniqueness scan.  CR0271
002600      * 1998-12-09  SS   Y2K: USER-ID sequence has no date content, CR0342
002700      *                  nothing to change; noted for the audit.   CR0342
002800      * 2001-06-14  PB   Widened WC-USER-TABLE to 500 entries - the CR0367
002900      *                  400 limit was hit in the July pilot run.  CR0367
003000      **********************************************************
003100       ENVIRONMENT DIVISION.
003200      *---------------------------------------------------------
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT USERMSTR ASSIGN TO USERMSTR
003900               ORGANIZATION IS LINE SEQUENTIAL
004000               FILE STATUS IS WC-USERMSTR-STATUS.
004100      **********************************************************
004200       DATA DIVISION.
004300      *---------------------------------------------------------
004400       FILE SECTION.
004500       FD  USERMSTR
004600           RECORD CONTAINS 94 CHARACTERS.
004800           COPY COPYLIB-USER.
004900      **********************************************************
005000       WORKING-STORAGE SECTION.
005100
005200       77  WC-USERMSTR-STATUS           PIC X(02) VALUE SPACE.
005300           88  USERMSTR-OK                  VALUE '00'.
005400           88  USERMSTR-EOF                  VALUE '10'.
005500
005600      *    working storage data for the reject/control-total group
005700           COPY COPYLIB-BKMSG.
005800
005900      *    in-core copy of USER-MASTER, loaded once per run the
006000      *    same way servicemenu used to fetch BCURSRV3 into a
006100      *    working list before the customer-pick loop.
006200       01  WC-USER-TABLE.
006300           05  WC-USER-ENTRY OCCURS 500 TIMES
006400                   INDEXED BY WX-USER-IDX.
006500               10  WC-TBL-USER-ID          PIC X(10).
006600               10  WC-TBL-FULL-NAME        PIC X(30).
006700               10  WC-TBL-EMAIL            PIC X(30).
006800               10  WC-TBL-PASSWORD         PIC X(20).
006900       77  W9-USER-TABLE-COUNT           PIC S9(4) COMP VALUE ZERO.
007000       77  W9-USER-HIGH-SEQ              PIC S9(7) COMP VALUE ZERO.
007100       77  WC-USER-TABLE-LOADED-SW       PIC X(01) VALUE 'N'.
007200           88  USER-TABLE-IS-LOADED         VALUE 'Y'.
007300
007400      *    working fields for the counter-reseed and new-id build
007500       77  W9-NUMBER-DIGITS              PIC 9(05) VALUE ZERO.
007600       01  WC-NEW-USER-ID                PIC X(10) VALUE SPACE.
007650      *    alternate view of the assigned user-id, prefix and
007660      *    digits split out for tracing on a rejected duplicate.
007670       01  WC-NEW-USER-ID-VIEW REDEFINES WC-NEW-USER-ID.
007680           05  WC-NEW-ID-PREFIX          PIC X(05).
007690           05  WC-NEW-ID-DIGITS          PIC X(05).
007700
007800      *    linkage passed down to BKEDIT for the e-mail check
007900       01  WC-BKEDIT-REQUEST.
008000           05  WC-BKEDIT-FUNCTION        PIC X(02).
008100           05  WC-BKEDIT-INPUT           PIC X(40).
008200           05  WC-BKEDIT-DOB             PIC 9(08).
008300           05  WC-BKEDIT-RUN-DATE        PIC 9(08).
008400           05  WC-BKEDIT-VALID-SW        PIC X(01).
008500               88  WC-BKEDIT-IS-VALID        VALUE 'Y'.
008600
008700      *    alternate view of the linkage request used only to
008800      *    zero the date fields quickly when the function is not
008900      *    a DOB check.
009000       01  WC-BKEDIT-DATES REDEFINES WC-BKEDIT-REQUEST.
009100           05  FILLER                    PIC X(42).
009200           05  WC-BKD-DOB-VIEW           PIC 9(08).
009300           05  WC-BKD-RUN-VIEW           PIC 9(08).
009400           05  FILLER                    PIC X(01).
009500
009600       77  W9-MATCH-IDX                  PIC S9(4) COMP VALUE ZERO.
009610       77  W9-TRAILING-SPACES            PIC S9(4) COMP VALUE ZERO.
009620       77  W9-FIELD-LENGTH               PIC S9(4) COMP VALUE ZERO.
009700
009800       LINKAGE SECTION.
009900      *---------------------------------------------------------
010000       01  LK-USRMT-REQUEST.
010100           05  LK-USRMT-FUNCTION         PIC X(01).
010200               88  LK-USRMT-IS-REGISTER      VALUE 'R'.
010300               88  LK-USRMT-IS-LOGIN         VALUE 'L'.
010400           05  LK-USRMT-RUN-DATE         PIC 9(08).
010500           05  LK-USRMT-IN.
010600               10  LK-USRMT-FULL-NAME    PIC X(30).
010700               10  LK-USRMT-EMAIL        PIC X(30).
010800               10  LK-USRMT-PASSWORD     PIC X(20).
010900               10  LK-USRMT-CONFIRM-PW   PIC X(20).
011000           05  LK-USRMT-OUT.
011100               10  LK-USRMT-USER-ID      PIC X(10).
011200               10  LK-USRMT-OUT-NAME     PIC X(30).
011300               10  LK-USRMT-OUT-EMAIL    PIC X(30).
011400           05  LK-USRMT-RESULT-SW        PIC X(01).
011500               88  LK-USRMT-ACCEPTED         VALUE 'Y'.
011600               88  LK-USRMT-REJECTED         VALUE 'N'.
011700           05  LK-USRMT-REASON           PIC X(40).
011800
011900      **********************************************************
012000       PROCEDURE DIVISION USING LK-USRMT-REQUEST.
012100       0000-BKUSRMT.
012200
012300           IF NOT USER-TABLE-IS-LOADED
012400               PERFORM 100-LOAD-USER-TABLE
012500           END-IF
012600
012700           MOVE 'Y' TO LK-USRMT-RESULT-SW
012800           MOVE SPACE TO LK-USRMT-REASON
012900
013000           EVALUATE TRUE
013100               WHEN LK-USRMT-IS-REGISTER
013200                   PERFORM 200-REGISTER-USER
013300               WHEN LK-USRMT-IS-LOGIN
013400                   PERFORM 300-LOGIN-USER
013500               WHEN OTHER
013600                   MOVE 'N' TO LK-USRMT-RESULT-SW
013700                   MOVE 'UNKNOWN USER FUNCTION REQUESTED'
013800                       TO LK-USRMT-REASON
013900           END-EVALUATE
014000
014100           EXIT PROGRAM
014200           .
014300
014400      **********************************************************
014500      *    Load USER-MASTER whole into WC-USER-TABLE and reseed
014600      *    the sequence counter from the highest UIB-NUMBER on
014700      *    file, same idea as BCURSRV2 used to give servicemenu
014800      *    the next free SRV_ID.
014900      **********************************************************
015000       100-LOAD-USER-TABLE.
015100
015200           MOVE ZERO TO W9-USER-TABLE-COUNT
015300           MOVE ZERO TO W9-USER-HIGH-SEQ
015400
015500           OPEN INPUT USERMSTR
015600           IF NOT USERMSTR-OK
015700               MOVE HIGH-VALUE TO WC-USERMSTR-STATUS
015800               GO TO 100-EXIT
015900           END-IF
016000
016100           PERFORM 110-READ-ONE-USER
016200           PERFORM 120-STORE-ONE-USER
016300               UNTIL USERMSTR-EOF
016400
016500           CLOSE USERMSTR
016600           MOVE 'Y' TO WC-USER-TABLE-LOADED-SW
016700           .
016800       100-EXIT.
016900           EXIT
017000           .
017100
017200      **********************************************************
017300       110-READ-ONE-USER.
017400
017500           READ USERMSTR
017600               AT END MOVE '10' TO WC-USERMSTR-STATUS
017700           END-READ
017800           .
017900
018000      **********************************************************
018100       120-STORE-ONE-USER.
018200
018300           ADD 1 TO W9-USER-TABLE-COUNT
018400           IF W9-USER-TABLE-COUNT NOT > 500
018500               SET WX-USER-IDX TO W9-USER-TABLE-COUNT
018600               MOVE USER-ID    TO WC-TBL-USER-ID(WX-USER-IDX)
018700               MOVE FULL-NAME  TO WC-TBL-FULL-NAME(WX-USER-IDX)
018800               MOVE USER-EMAIL TO WC-TBL-EMAIL(WX-USER-IDX)
018900               MOVE PASSWORD   TO WC-TBL-PASSWORD(WX-USER-IDX)
019100               MOVE UIB-NUMBER TO W9-NUMBER-DIGITS
019200               IF W9-NUMBER-DIGITS > W9-USER-HIGH-SEQ
019300                   MOVE W9-NUMBER-DIGITS TO W9-USER-HIGH-SEQ
019400               END-IF
019500           END-IF
019600
019700           PERFORM 110-READ-ONE-USER
019800           .
019900
020000      **********************************************************
020100      *    Register: edit e-mail, confirm the two passwords
020200      *    match, confirm the e-mail is not already on file,
020300      *    assign the next USER_n id and add it to the table so
020400      *    the same run sees it as taken on a later request.
020500      **********************************************************
020600       200-REGISTER-USER.
020610
020620           IF LK-USRMT-FULL-NAME = SPACE OR LK-USRMT-EMAIL = SPACE
020630               OR LK-USRMT-PASSWORD = SPACE
020640               OR LK-USRMT-CONFIRM-PW = SPACE
020650               MOVE 'N' TO LK-USRMT-RESULT-SW
020660               MOVE 'ALL REQUIRED FIELDS MUST BE SUPPLIED'
020665                   TO LK-USRMT-REASON
020670               GO TO 200-EXIT
020675           END-IF
020680
020685           MOVE ZERO TO W9-TRAILING-SPACES
020690           INSPECT LK-USRMT-PASSWORD TALLYING W9-TRAILING-SPACES
020692               FOR TRAILING SPACE
020694           COMPUTE W9-FIELD-LENGTH = 20 - W9-TRAILING-SPACES
020696           IF W9-FIELD-LENGTH < 6
020698               MOVE 'N' TO LK-USRMT-RESULT-SW
020699               MOVE 'PASSWORD MUST BE AT LEAST 6 CHARACTERS'
020700                   TO LK-USRMT-REASON
020705               GO TO 200-EXIT
020710           END-IF
020715
020800           MOVE 'EM' TO WC-BKEDIT-FUNCTION
020900           MOVE LK-USRMT-EMAIL TO WC-BKEDIT-INPUT
021000           MOVE ZERO TO WC-BKD-DOB-VIEW, WC-BKD-RUN-VIEW
021100           MOVE 'Y' TO WC-BKEDIT-VALID-SW
021200           CALL 'BKEDIT' USING WC-BKEDIT-REQUEST
021300           IF NOT WC-BKEDIT-IS-VALID
021400               MOVE 'N' TO LK-USRMT-RESULT-SW
021500               MOVE 'E-MAIL ADDRESS FORMAT IS INVALID'
021600                   TO LK-USRMT-REASON
021700               GO TO 200-EXIT
021800           END-IF
021900
022000           IF LK-USRMT-PASSWORD NOT = LK-USRMT-CONFIRM-PW
022100               MOVE 'N' TO LK-USRMT-RESULT-SW
022200               MOVE 'PASSWORD AND CONFIRM PASSWORD DO NOT MATCH'
022300                   TO LK-USRMT-REASON
022400               GO TO 200-EXIT
022500           END-IF
022600
022700           PERFORM 210-SCAN-EMAIL-IN-TABLE
022800           IF W9-MATCH-IDX NOT = ZERO
022900               MOVE 'N' TO LK-USRMT-RESULT-SW
023000               MOVE 'E-MAIL ADDRESS ALREADY REGISTERED'
023100                   TO LK-USRMT-REASON
023200               GO TO 200-EXIT
023300           END-IF
023400
023500           ADD 1 TO W9-USER-HIGH-SEQ
023600           MOVE W9-USER-HIGH-SEQ TO W9-NUMBER-DIGITS
023700           STRING 'USER_' DELIMITED BY SIZE
023750                  W9-NUMBER-DIGITS DELIMITED BY SIZE
023780                       INTO WC-NEW-USER-ID
023900
024000           MOVE WC-NEW-USER-ID TO LK-USRMT-USER-ID
024100           MOVE LK-USRMT-FULL-NAME TO LK-USRMT-OUT-NAME
024200           MOVE LK-USRMT-EMAIL TO LK-USRMT-OUT-EMAIL
024300
024400           ADD 1 TO W9-USER-TABLE-COUNT
024500           IF W9-USER-TABLE-COUNT NOT > 500
024600               SET WX-USER-IDX TO W9-USER-TABLE-COUNT
024700               MOVE WC-NEW-USER-ID    TO WC-TBL-USER-ID(WX-USER-IDX)
024800               MOVE LK-USRMT-FULL-NAME TO WC-TBL-FULL-NAME(WX-USER-IDX)
024900               MOVE LK-USRMT-EMAIL    TO WC-TBL-EMAIL(WX-USER-IDX)
025000               MOVE LK-USRMT-PASSWORD TO WC-TBL-PASSWORD(WX-USER-IDX)
025100           END-IF
025200
025300           OPEN EXTEND USERMSTR
025350           MOVE SPACE TO USER-MASTER-RECORD
025400           MOVE WC-NEW-USER-ID TO USER-ID
025500           MOVE LK-USRMT-FULL-NAME TO FULL-NAME
025600           MOVE LK-USRMT-EMAIL TO USER-EMAIL
025700           MOVE LK-USRMT-PASSWORD TO PASSWORD
025900           WRITE USER-MASTER-RECORD
026000           CLOSE USERMSTR
026100           .
026200       200-EXIT.
026300           EXIT
026400           .
026500
026600      **********************************************************
026700       210-SCAN-EMAIL-IN-TABLE.
026800
026900           MOVE ZERO TO W9-MATCH-IDX
027000           SET WX-USER-IDX TO 1
027100           PERFORM 220-COMPARE-ONE-EMAIL
027200               VARYING WX-USER-IDX FROM 1 BY 1
027300               UNTIL WX-USER-IDX > W9-USER-TABLE-COUNT
027400                  OR W9-MATCH-IDX NOT = ZERO
027500           .
027600
027700      **********************************************************
027800       220-COMPARE-ONE-EMAIL.
027900
028000           IF WC-TBL-EMAIL(WX-USER-IDX) = LK-USRMT-EMAIL
028100               SET W9-MATCH-IDX TO WX-USER-IDX
028200           END-IF
028300           .
028400
028500      **********************************************************
028600      *    Login: match e-mail and password against the table,
028700      *    return the user without the password on success.
028800      **********************************************************
028900       300-LOGIN-USER.
029000
029100           PERFORM 210-SCAN-EMAIL-IN-TABLE
029200
029300           IF W9-MATCH-IDX = ZERO
029400               MOVE 'N' TO LK-USRMT-RESULT-SW
029500               MOVE 'INVALID EMAIL OR PASSWORD'
029600                   TO LK-USRMT-REASON
029700               GO TO 300-EXIT
029800           END-IF
029900
030000           SET WX-USER-IDX TO W9-MATCH-IDX
030100           IF WC-TBL-PASSWORD(WX-USER-IDX) NOT = LK-USRMT-PASSWORD
030200               MOVE 'N' TO LK-USRMT-RESULT-SW
030300               MOVE 'INVALID EMAIL OR PASSWORD'
030400                   TO LK-USRMT-REASON
030500               GO TO 300-EXIT
030600           END-IF
030700
030800           MOVE WC-TBL-USER-ID(WX-USER-IDX)   TO LK-USRMT-USER-ID
030900           MOVE WC-TBL-FULL-NAME(WX-USER-IDX) TO LK-USRMT-OUT-NAME
031000           MOVE WC-TBL-EMAIL(WX-USER-IDX)      TO LK-USRMT-OUT-EMAIL
031100           .
031200       300-EXIT.
031300           EXIT
031400           .
