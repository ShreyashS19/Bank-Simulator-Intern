000100******************************************************************
000200*    COPYLIB-ACCOUNT.CPY                                        *
000300*    ACCOUNT MASTER RECORD LAYOUT                               *
000400*                                                                *
000500*    Authors: Peter B, Bertil K and Sergejs S.                  *
000600*    Purpose: Record layout for the ACCOUNT-MASTER file - one   *
000700*             record per open account, keyed by ACCOUNT-ID.     *
000800*    Initial Version Created: 2014-03-18                        *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    2014-03-18  BK   Initial layout, modelled on the           *
001300*                     COPYLIB-CUSTOMER.CPY field-naming style.  *CR0130
001400*    2014-04-22  SS   BALANCE packed COMP-3, same as an invoice  *CR0155
001500*                     ITEM-PRICE field - PBS never DISPLAYed     *CR0155
001600*                     money and there was no reason to start.   *CR0155
001700*    1998-12-01  PB   Y2K sweep - no date fields on this record, *CR0341
001800*                     nothing to change; noted for the audit.   *CR0341
001900*    2015-02-11  SS   Added ACCT-NUMBER-BREAKDOWN redefinition   *CR0210
002000*                     for the 10-20 char length edit in BANKRUN. *CR0210
002100******************************************************************
002200
002300     01  ACCOUNT-MASTER-RECORD.
002400         05  ACCOUNT-ID                  PIC X(10).
002500*            "ACC_" + sequential digits, assigned by BANKRUN.
002600         05  ACCT-CUSTOMER-ID            PIC X(10).
002700         05  BALANCE                     PIC S9(13)V99 COMP-3.
002800         05  ACCOUNT-TYPE                PIC X(20).
002900*            Savings / Current / Fixed Deposit / Recurring
003000*            Deposit - stored upper-cased, see BKEDIT.
003100         05  ACCOUNT-NAME                PIC X(30).
003200         05  ACCOUNT-NUMBER              PIC X(20).
003300         05  PHONE-LINKED                PIC X(10).
003400         05  ACCT-STATUS                 PIC X(10).
003500         05  FILLER                      PIC X(02).
003600
003700******************************************************************
003800*    Alternate view - account number lined up so BANKRUN's       *
003900*    account-open edit can tally its length without a           *
004000*    reference-modified substring.                               *
004100******************************************************************
004200     01  ACCT-NUMBER-BREAKDOWN REDEFINES ACCOUNT-MASTER-RECORD.
004300         05  FILLER                      PIC X(53).
004400         05  ANB-ACCT-NUMBER             PIC X(20).
004500         05  FILLER                      PIC X(47).
