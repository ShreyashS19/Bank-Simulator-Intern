000100*                                                                *
000200*  COPYLIB-BKMSG.CPY                                            *
000300*  Working storage data structure for the reject-message and    *
000400*  control-total handling shared by every program in the run.   *
000500*  Put this file in the /COPYLIB directory.                     *
000600*                                                                *
000700*  Include with: 'COPY COPYLIB-BKMSG.' in WS.                   *
000800*                                                                *
000900*  Authors: Peter B, Bertil K and Sergejs S.                    *
001000*  Purpose: Was Z0900-error-wkstg.cpy (DSNTIAR/SQLCODE trace     *
001100*           fields for the DB2 error routine). This run keeps   *
001200*           no DB2 connection, so the SQLCODE trace is replaced *
001300*           by the reject-reason text every EDIT/CHECK paragraph*
001400*           moves before it PERFORMs the write-reject routine.  *
001500*  Initial Version Created: 2014-04-01                          *
001600*                                                                *
001700*  CHANGE LOG                                                   *
001800*  ----------                                                   *
001900*  2014-04-01  BK   Carried over wc-msg-para/wc-msg-srcfile      *CR0161
002000*                   trace fields from Z0900, dropped SQLCODE/    *CR0161
002100*                   DSNTIAR - no DB2 in this run.                *CR0161
002200*  2014-09-02  SS   Added the seven per-request-type control     *CR0206
002300*                   count groups.                                *CR0206
002400*  1999-01-11  PB   Y2K sweep - no date fields here, nothing to  *CR0343
002500*                   change; noted for the audit.                 *CR0343
002550*  2015-11-03  SS   Dropped w9-space-cnt and wr-trace-handler -   *CR0416
002560*                   the DSNTIAR trace carryover from Z0900 never *CR0416
002570*                   got a single reference in this run; the      *CR0416
002580*                   reject-reason text in wc-reject-reason does   *CR0416
002590*                   all the work now.                             *CR0416
002600******************************************************************
002700
002800     01  WC-REJECT-REASON            PIC X(40) VALUE SPACE.
003400
003500******************************************************************
003600*    Per-request-type read/accept/reject control counts.        *
003700******************************************************************
003800     01  WC-CONTROL-COUNTS.
003900         05  WC-CUST-COUNTS.
004000             10  WN-CUST-READ        PIC S9(7) COMP-3 VALUE ZERO.
004100             10  WN-CUST-ACCEPT      PIC S9(7) COMP-3 VALUE ZERO.
004200             10  WN-CUST-REJECT      PIC S9(7) COMP-3 VALUE ZERO.
004300         05  WC-ACCT-COUNTS.
004400             10  WN-ACCT-READ        PIC S9(7) COMP-3 VALUE ZERO.
004500             10  WN-ACCT-ACCEPT      PIC S9(7) COMP-3 VALUE ZERO.
004600             10  WN-ACCT-REJECT      PIC S9(7) COMP-3 VALUE ZERO.
004700         05  WC-TXN-COUNTS.
004800             10  WN-TXN-READ         PIC S9(7) COMP-3 VALUE ZERO.
004900             10  WN-TXN-ACCEPT       PIC S9(7) COMP-3 VALUE ZERO.
005000             10  WN-TXN-REJECT       PIC S9(7) COMP-3 VALUE ZERO.
005100         05  WC-XFER-COUNTS.
005200             10  WN-XFER-READ        PIC S9(7) COMP-3 VALUE ZERO.
005300             10  WN-XFER-ACCEPT      PIC S9(7) COMP-3 VALUE ZERO.
005400             10  WN-XFER-REJECT      PIC S9(7) COMP-3 VALUE ZERO.
005500         05  WC-USER-COUNTS.
005600             10  WN-USER-READ        PIC S9(7) COMP-3 VALUE ZERO.
005700             10  WN-USER-ACCEPT      PIC S9(7) COMP-3 VALUE ZERO.
005800             10  WN-USER-REJECT      PIC S9(7) COMP-3 VALUE ZERO.
005900     01  WC-GRAND-TOTALS.
006000         05  WN-TOTAL-DEBITED        PIC S9(13)V99 COMP-3 VALUE ZERO.
006100         05  WN-TOTAL-CREDITED       PIC S9(13)V99 COMP-3 VALUE ZERO.
