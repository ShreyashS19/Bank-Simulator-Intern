000100******************************************************************
000200*    COPYLIB-CUSTOMER.CPY                                       *
000300*    CUSTOMER MASTER RECORD LAYOUT                              *
000400*                                                                *
000500*    Authors: Peter B, Bertil K and Sergejs S.                  *
000600*    Purpose: Record layout for the CUSTOMER-MASTER file used   *
000700*             by the account-opening and onboarding batch run.  *
000800*    Initial Version Created: 2014-03-11                        *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    2014-03-11  PB   Initial layout, 9 fields, DB2 host vars    *
001300*                     replaced with a flat CUSTOMER-MASTER file  *CR0100
001400*                     because PBS never bought the extra DB2     *CR0100
001500*                     table space for a bank sim exercise.       *CR0100
001600*    2014-05-02  BK   Added CUST-STATUS default handling note.   *CR0114
001700*    2015-01-19  SS   Added CUSTOMER-ID-BREAKDOWN redefinition   *CR0201
001800*                     for the ID-prefix edit check in BANKRUN.   *CR0201
001900*    1998-11-04  BK   Y2K: DOB now carried CCYYMMDD, was YYMMDD. *CR0340
002000*                     Callers must supply full century now.     *CR0340
002100*    1999-02-08  PB   Y2K: age-at-run-date compare re-verified   *CR0345
002200*                     against 4-digit century throughout.       *CR0345
002300*    2003-07-30  SS   Added DOB-BREAKDOWN redefinition so the    *CR0410
002400*                     age edit in BKEDIT can pick off CCYY/MM/DD *CR0410
002500*                     without a reference-modified substring.    *CR0410
002600*    2011-09-14  PB   Widened CUST-STATUS comment; no PIC change.*CR0522
002650*    2015-11-03  SS   Removed DOB-BREAKDOWN - the offsets were   *CR0415
002660*                     wrong (fell inside AADHAR-NUMBER, not DOB) *CR0415
002670*                     and nothing ever referenced it; the age    *CR0415
002680*                     edit takes DOB through its own linkage     *CR0415
002690*                     field in BKEDIT, not off this record.      *CR0415
002700******************************************************************
002800
002900     01  CUSTOMER-MASTER-RECORD.
003000         05  CUSTOMER-ID                 PIC X(10).
003100*            "CUST_" + sequential digits, assigned by BANKRUN.
003200         05  CUST-NAME                   PIC X(30).
003300         05  PHONE-NUMBER                PIC X(10).
003400         05  EMAIL                       PIC X(30).
003500         05  ADDRESS                     PIC X(40).
003600         05  CUSTOMER-PIN                PIC X(06).
003700         05  AADHAR-NUMBER               PIC X(12).
003800         05  DOB                         PIC 9(08).
003900*            CCYYMMDD - see CHANGE LOG 1998-11-04.
004000         05  CUST-STATUS                 PIC X(10).
004100*            'Active' or 'Inactive'; defaults to Inactive when
004200*            the onboarding request left the field blank.
004300         05  FILLER                      PIC X(04).
004400
004500******************************************************************
004600*    Alternate view - customer id split into shop prefix and    *
004700*    the sequential number, used by BANKRUN's account-open edit *
004800*    to confirm the CUST_ prefix without a reference-modified   *
004850*    substring.                                                 *
004900******************************************************************
005000     01  CUSTOMER-ID-BREAKDOWN REDEFINES CUSTOMER-MASTER-RECORD.
005100         05  CID-PREFIX                  PIC X(05).
005200         05  CID-NUMBER                  PIC X(05).
005300         05  FILLER                      PIC X(146).
