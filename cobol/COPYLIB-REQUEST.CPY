000100******************************************************************
000200*    COPYLIB-REQUEST.CPY                                        *
000300*    REQUEST-FILE RECORD LAYOUTS                                *
000400*                                                                *
000500*    Authors: Peter B, Bertil K and Sergejs S.                  *
000600*    Purpose: REQUEST-FILE carries seven kinds of request, one  *
000700*             char code first, same idea as the BGMAXFIL         *
000800*             TRANCODE-TYP dispatch in the old bankgiro reader.  *
000900*    Initial Version Created: 2014-04-01                        *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ----------                                                 *
001300*    2014-04-01  BK   Initial 4 request types (C/A/T/F).         *CR0160
001400*    2014-06-30  BK   Added F fund-transfer request.             *CR0180
001500*    2014-08-14  SS   Added H (transaction history) and U/L      *CR0200
001600*                     (user register / login) request types,    *CR0200
001700*                     widest record still the C onboard layout.  *CR0200
001800*    2014-09-02  PB   Amounts on T and F requests packed COMP-3, *CR0205
001900*                     matching TXN-AMOUNT on TRANSACTION-RECORD. *CR0205
001950*    2015-11-03  SS   REQA-NAME widened 30 to 100 - the account   *CR0230
001960*                     name edit was rejecting nothing over 30    *CR0230
001970*                     chars because the field could not hold it. *CR0230
001980*    2015-11-03  SS   Dropped REQUEST-RECORD-FD - BANKRUN.cbl     *CR0418
001985*                     already declares its own FD record for      *CR0418
001990*                     REQFILE, so this generic view never got     *CR0418
001995*                     COPYd into a FILE SECTION anywhere.         *CR0418
002000******************************************************************
002100
003100******************************************************************
003200*    'C' - customer onboarding request.                         *
003300******************************************************************
003400     01  REQ-CUSTOMER-RECORD.
003500         05  REQC-CODE                   PIC X(01).
003600         05  REQC-NAME                   PIC X(30).
003700         05  REQC-PHONE                  PIC X(10).
003800         05  REQC-EMAIL                  PIC X(30).
003900         05  REQC-ADDRESS                PIC X(40).
004000         05  REQC-PIN                    PIC X(06).
004100         05  REQC-AADHAR                 PIC X(12).
004200         05  REQC-DOB                    PIC 9(08).
004300         05  REQC-STATUS                 PIC X(10).
004400         05  FILLER                      PIC X(03).
004500
004600******************************************************************
004700*    'A' - account-open request; balance zero-filled means       *
004800*    "not supplied" and defaults in BANKRUN. Widest record on    *
004850*    the file - see CHANGE LOG 2015-11-03.                       *
004900******************************************************************
005000     01  REQ-ACCOUNT-RECORD.
005100         05  REQA-CODE                   PIC X(01).
005200         05  REQA-CUSTOMER-ID            PIC X(10).
005300         05  REQA-BALANCE                PIC 9(13)V99 COMP-3.
005400         05  REQA-TYPE                   PIC X(20).
005450*            up to 100 bytes so the 3-100 char length edit in
005460*            BANKRUN can actually see and reject an over-length
005470*            name instead of a name already truncated to 30.
005500         05  REQA-NAME                   PIC X(100).
005600         05  REQA-NUMBER                 PIC X(20).
005700         05  REQA-PHONE-LINKED           PIC X(10).
005800         05  REQA-STATUS                 PIC X(10).
005900         05  FILLER                      PIC X(21).
006000
006100******************************************************************
006200*    'T' - single-leg debit/credit transaction request; amount  *
006300*    carried with 3 decimals so the >2-decimal rule can be       *
006400*    checked before it is ever posted.                          *
006500******************************************************************
006600     01  REQ-TXN-RECORD.
006700         05  REQT-CODE                   PIC X(01).
006800         05  REQT-ACCOUNT-ID             PIC X(10).
006900         05  REQT-AMOUNT                 PIC 9(11)V999 COMP-3.
007000         05  REQT-TYPE                   PIC X(08).
007100         05  REQT-MODE                   PIC X(12).
007200         05  FILLER                      PIC X(111).
007300
007400******************************************************************
007500*    'F' - fund-transfer request, resolved by account number,    *
007600*    not account id.                                             *
007700******************************************************************
007800     01  REQ-TRANSFER-RECORD.
007900         05  REQF-CODE                   PIC X(01).
008000         05  REQF-SENDER-ACCT-NO         PIC X(20).
008100         05  REQF-RECEIVER-ACCT-NO       PIC X(20).
008200         05  REQF-AMOUNT                 PIC S9(13)V99 COMP-3.
008300         05  FILLER                      PIC X(101).
008400
008500******************************************************************
008600*    'H' - transaction-history query, one account number.        *
008700******************************************************************
008800     01  REQ-HISTORY-RECORD.
008900         05  REQH-CODE                   PIC X(01).
009000         05  REQH-ACCOUNT-NUMBER         PIC X(20).
009100         05  FILLER                      PIC X(129).
009200
009300******************************************************************
009400*    'U' - operator (user) registration request.                *
009500******************************************************************
009600     01  REQ-USER-RECORD.
009700         05  REQU-CODE                   PIC X(01).
009800         05  REQU-FULL-NAME              PIC X(30).
009900         05  REQU-EMAIL                  PIC X(30).
010000         05  REQU-PASSWORD               PIC X(20).
010100         05  REQU-CONFIRM-PASSWORD       PIC X(20).
010200         05  FILLER                      PIC X(49).
010300
010400******************************************************************
010500*    'L' - operator login request.                               *
010600******************************************************************
010700     01  REQ-LOGIN-RECORD.
010800         05  REQL-CODE                   PIC X(01).
010900         05  REQL-EMAIL                  PIC X(30).
011000         05  REQL-PASSWORD               PIC X(20).
011100         05  FILLER                      PIC X(99).
