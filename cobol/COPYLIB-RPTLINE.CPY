000100******************************************************************
000200*    COPYLIB-RPTLINE.CPY                                        *
000300*    RUN-REPORT PRINT LINE LAYOUTS - 80 COLUMN PRINT             *
000400*                                                                *
000500*    Authors: Peter B, Bertil K and Sergejs S.                  *
000600*    Purpose: Heading, detail, balance and control-total lines  *
000700*             for the RUNRPT file, 80 columns like the old       *
000800*             Chika-style customer statement layouts BK likes.  *
000900*    Initial Version Created: 2014-04-05                        *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ----------                                                 *
001300*    2014-04-05  BK   Initial heading + detail line.             *CR0165
001400*    2014-06-30  SS   Added balance section line for the         *CR0181
001500*                     post-run per-account balance report.       *CR0181
001600*    2014-09-02  PB   Added control-total line, edited money      *CR0207
001700*                     fields Z(12)9.99- as agreed with BK.        *CR0207
001750*    2015-11-03  SS   Grand-total label filler was X(20) but the  *CR0417
001760*                     literal is 23 bytes - widened to X(24) and *CR0417
001770*                     trimmed 4 off the trailing filler to keep   *CR0417
001780*                     the line at 82 bytes overall.               *CR0417
001800******************************************************************
001900
002000     01  RPT-HEADING-1.
002100         05  FILLER                      PIC X(20) VALUE SPACE.
002200         05  FILLER                      PIC X(30)
002300                 VALUE 'BANK SIMULATION BATCH REPORT'.
002400         05  FILLER                      PIC X(30) VALUE SPACE.
002500
002600     01  RPT-HEADING-2.
002700         05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
002800         05  RH2-RUN-DATE                PIC 9(08).
002900         05  FILLER                      PIC X(62) VALUE SPACE.
003000
003100     01  RPT-DETAIL-LINE.
003200         05  RDL-REQ-TYPE                PIC X(14) VALUE SPACE.
003300         05  RDL-ASSIGNED-ID             PIC X(10) VALUE SPACE.
003400         05  FILLER                      PIC X(02) VALUE SPACE.
003500         05  RDL-REASON                  PIC X(40) VALUE SPACE.
003600         05  FILLER                      PIC X(14) VALUE SPACE.
003700
003800     01  RPT-BALANCE-LINE.
003900         05  RBL-LABEL                   PIC X(08) VALUE SPACE.
004000         05  RBL-ACCOUNT-ID              PIC X(10) VALUE SPACE.
004100         05  FILLER                      PIC X(02) VALUE SPACE.
004200         05  RBL-ACCOUNT-NUMBER          PIC X(20) VALUE SPACE.
004300         05  FILLER                      PIC X(02) VALUE SPACE.
004400         05  RBL-BALANCE                 PIC Z(12)9.99-.
004500         05  FILLER                      PIC X(22) VALUE SPACE.
004600
004700     01  RPT-CONTROL-LINE.
004800         05  RCL-REQ-TYPE                PIC X(14) VALUE SPACE.
004900         05  FILLER                      PIC X(02) VALUE SPACE.
005000         05  RCL-READ                    PIC ZZZ,ZZ9.
005100         05  FILLER                      PIC X(02) VALUE SPACE.
005200         05  RCL-ACCEPT                  PIC ZZZ,ZZ9.
005300         05  FILLER                      PIC X(02) VALUE SPACE.
005400         05  RCL-REJECT                  PIC ZZZ,ZZ9.
005500         05  FILLER                      PIC X(39) VALUE SPACE.
005600
005700     01  RPT-GRAND-TOTAL-LINE.
005800         05  FILLER                      PIC X(24)
005900                 VALUE 'TOTAL DEBITED/CREDITED:'.
006000         05  RGT-DEBITED                 PIC Z(12)9.99-.
006100         05  FILLER                      PIC X(02) VALUE SPACE.
006200         05  RGT-CREDITED                PIC Z(12)9.99-.
006300         05  FILLER                      PIC X(22) VALUE SPACE.
