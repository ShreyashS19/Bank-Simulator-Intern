000100******************************************************************
000200*    COPYLIB-TRANSACT.CPY                                       *
000300*    TRANSACTION FILE RECORD LAYOUT                             *
000400*                                                                *
000500*    Authors: Peter B, Bertil K and Sergejs S.                  *
000600*    Purpose: One record per posted debit, credit or transfer   *
000700*             leg, written by BANKRUN in posting order.         *
000800*    Initial Version Created: 2014-03-22                        *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    2014-03-22  SS   Initial layout, replaces the old INVOICE   *CR0140
001300*                     DB2 table declare - no invoices printed    *CR0140
001400*                     in this run, only ledger postings.         *CR0140
001500*    2014-04-22  SS   TXN-AMOUNT packed COMP-3, matching the      *CR0156
001600*                     ACCOUNT-MASTER BALANCE field.               *CR0156
001700*    2014-06-30  BK   Added SENDER/RECEIVER account number pair  *CR0180
001800*                     for the fund-transfer leg; single-leg      *CR0180
001900*                     debit/credit posts leave these blank.      *CR0180
002000*    1999-01-05  PB   Y2K sweep - no date field kept on this      *CR0342
002100*                     record; run date only appears on RUNRPT.   *CR0342
002200******************************************************************
002300
002400     01  TRANSACTION-RECORD.
002500         05  TRANSACTION-ID              PIC X(10).
002600*            "TXN_" + sequential digits, assigned by BANKRUN.
002700         05  TXN-ACCOUNT-ID              PIC X(10).
002800*            The posting (sender, for a transfer) account.
002900         05  TXN-AMOUNT                  PIC S9(13)V99 COMP-3.
003000*            Always carried positive.
003100         05  TXN-TYPE                    PIC X(08).
003200*            'DEBITED' or 'CREDITED'.
003300         05  TXN-MODE                    PIC X(12).
003400         05  SENDER-ACCT-NO              PIC X(20).
003500         05  RECEIVER-ACCT-NO            PIC X(20).
003600         05  FILLER                      PIC X(07).
