000100******************************************************************
000200*    COPYLIB-USER.CPY                                           *
000300*    USER (OPERATOR) MASTER RECORD LAYOUT                       *
000400*                                                                *
000500*    Authors: Peter B, Bertil K and Sergejs S.                  *
000600*    Purpose: Record layout for the USER-MASTER file - one      *
000700*             record per registered operator, keyed by email.   *
000800*    Initial Version Created: 2014-03-26                        *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    ----------                                                 *
001200*    2014-03-26  SS   Initial layout, called from BKUSRMT the    *CR0150
001300*                     same way servicemenu used to keep its      *CR0150
001400*                     own working copy of the SRV table.         *CR0150
001500*    2014-07-09  BK   Confirmed PASSWORD stays plain text, as    *CR0190
001600*                     matched by BKUSRMT for login - no crypto   *CR0190
001700*                     library on this box.                      *CR0190
001800*    2015-03-04  SS   Added USER-ID-BREAKDOWN redefinition for   *CR0220
002000*                     the counter-reseed scan in BKUSRMT.        *CR0220
002100******************************************************************
002200
002300     01  USER-MASTER-RECORD.
002400         05  USER-ID                     PIC X(10).
002500*            "USER_" + sequential digits.
002600         05  FULL-NAME                   PIC X(30).
002700         05  USER-EMAIL                  PIC X(30).
002800*            Unique login key.
002900         05  PASSWORD                    PIC X(20).
003000         05  FILLER                      PIC X(04).
003100
003200******************************************************************
003300*    Alternate view - user id split into shop prefix and the    *
003400*    sequential number, used to reseed the counter from the      *
003500*    highest number on file.                                     *
003600******************************************************************
003700     01  USER-ID-BREAKDOWN REDEFINES USER-MASTER-RECORD.
003800         05  UIB-PREFIX                  PIC X(05).
003900         05  UIB-NUMBER                  PIC X(05).
004000         05  FILLER                      PIC X(84).
